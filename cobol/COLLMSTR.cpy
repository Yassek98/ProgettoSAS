000100******************************************************************
000200*    COLLMSTR  --  COLLABORATOR (STAFF ROSTER) MASTER RECORD      *
000300*    ONE ENTRY PER EMPLOYEE, CASUAL OR PERMANENT.  RELATIVE FILE, *
000400*    RELATIVE RECORD NUMBER = COLL-ID, ASSIGNED SEQUENTIALLY ON   *
000500*    ADDC - NO INDEXED SUPPORT ON THIS BUILD, SEE PERSEDIT.       *
000600******************************************************************
000700*A.00.00 06/19/06 DPK  ORIGINAL LAYOUT FOR PERSONNEL CONVERSION  CR4417
000800*A.01.00 09/02/06 DPK  ADDED COLL-ID-X ALPHA REDEFINE FOR THE
000900*                      KEY-DISPLAY ROUTINE IN PERSCTRL           CR4430
001000*A.02.00 02/11/08 LTM  Y2K - NO 2-DIGIT YEAR FIELDS IN THIS
001100*                      RECORD, REVIEWED, NO CHANGE REQUIRED     Y2K
001200*A.03.00 04/02/08 LTM  RELATIVE-FILE CLARIFICATION - NO RECORD
001300*                      KEY CLAUSE HERE, SEE SELECT IN PERSEDIT  CR4561
001400* ------------------------------------------------------------- *
001500 01  COLL-MASTER-REC.
001600     05  COLL-ID                  PIC 9(06).
001700     05  COLL-ID-X REDEFINES COLL-ID
001800                              PIC X(06).
001900     05  COLL-NAME                PIC X(40).
002000     05  COLL-CONTACT             PIC X(40).
002100     05  COLL-FISCAL-CODE         PIC X(16).
002200     05  COLL-ADDRESS             PIC X(60).
002300     05  COLL-STATUS-BYTES.
002400         10  COLL-OCCASIONAL-SW   PIC X(01).
002500             88  COLL-IS-OCCASIONAL      VALUE "Y".
002600             88  COLL-IS-PERMANENT       VALUE "N".
002700         10  COLL-ACTIVE-SW       PIC X(01).
002800             88  COLL-IS-ACTIVE          VALUE "Y".
002900             88  COLL-IS-INACTIVE        VALUE "N".
003000     05  COLL-VACATION-DAYS       PIC S9(03).
003100     05  COLL-USER-ID             PIC 9(06).
003200     05  FILLER                   PIC X(01)  VALUE SPACE.
