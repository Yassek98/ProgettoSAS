000100******************************************************************
000200*    SHIFTREC  --  WORK SHIFT ROSTER RECORD                       *
000300*    ONE ENTRY PER WORK SHIFT, CARRYING A FIXED-SIZE BOOKING      *
000400*    TABLE OF UP TO 20 COLLABORATOR/USER IDS.  QSAM, READ IN      *
000500*    FULL AND SORTED IN MEMORY BY SHIFTRPT - NO KEYED ACCESS.     *
000600******************************************************************
000700*A.00.00 07/03/06 DPK  ORIGINAL LAYOUT FOR PERSONNEL CONVERSION  CR4417
000800*A.01.00 07/03/06 DPK  FIXED THE BOOKING TABLE AT 20 OCCURRENCES
000900*                      RATHER THAN ODO - KEEPS THE RECORD TRULY
001000*                      FIXED-LENGTH FOR RELATIVE/SEQUENTIAL I-O  CR4417
001100* ------------------------------------------------------------- *
001200 01  SHIFT-REC.
001300     05  SH-ID                    PIC 9(06).
001400     05  SH-DATE                  PIC 9(08).
001500     05  SH-DATE-X REDEFINES SH-DATE.
001600         10  SH-DATE-CCYY         PIC 9(04).
001700         10  SH-DATE-MM           PIC 9(02).
001800         10  SH-DATE-DD           PIC 9(02).
001900     05  SH-START-TIME            PIC 9(06).
002000     05  SH-END-TIME              PIC 9(06).
002100     05  SH-BOOKING-COUNT         PIC 9(03).
002200     05  SH-BOOKING-TABLE.
002300         10  SH-BOOKED-USER-ID OCCURS 20 TIMES
002400                                  PIC 9(06).
002500     05  FILLER                   PIC X(01)  VALUE SPACE.
