000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PERSNOTE.
000300 AUTHOR.        D P KOVACH.
000400 INSTALLATION.  COBOL DEV CENTER - PERSONNEL SYSTEMS GROUP.
000500 DATE-WRITTEN.  06/26/2006.
000600 DATE-COMPILED.
000700 SECURITY.      THIS PROGRAM AND ITS COPYBOOKS ARE THE PROPERTY
000800                OF THE INSTALLATION.  UNAUTHORIZED USE, COPYING
000900                OR DISCLOSURE IS PROHIBITED.
001000******************************************************************
001100*                                                                *
001200*    R E M A R K S                                               *
001300*                                                                *
001400*    PERSNOTE APPENDS PERFORMANCE-NOTE TRANSACTIONS (TX-TYPE     *
001500*    "LOGP") TO THE PERFORMANCE-NOTE LOG.  ANY OTHER TX-TYPE ON  *
001600*    THE TRANSACTION FILE IS SKIPPED - THOSE BELONG TO PERSEDIT. *
001700*    THE LOG IS STRICTLY APPEND-ONLY: NO RECORD IS EVER REWRITTEN*
001800*    OR DELETED ONCE LOGGED, SO THIS PROGRAM OPENS IT EXTEND     *
001900*    RATHER THAN THE SHOP'S USUAL FULL-REPLACE OUTPUT OPEN.      *
001950*    THE REQUESTER'S ROLE IS THE ONLY GATE ON A NOTE - THE       *
001960*    ORIGINAL DESIGN DOES NOT CALL FOR A COLLABORATOR EXISTENCE  *
001970*    CHECK HERE, SO NONE IS CODED (SEE A.04.00 BELOW).           *
002000*                                                                *
002100*    INPUT  FILE -  PERSTRAN   (TRANSACTION-FILE, LINE SEQ)      *
002400*    LOG    FILE -  PERFNOTE   (PERFORMANCE-NOTE LOG, QSAM)      *
002500*    DUMP   FILE -  SYSOUT     (ABEND TRACE RECORDS)             *
002600*                                                                *
002700******************************************************************
002800*A.00.00 06/26/06 DPK  ORIGINAL PROGRAM, WRITTEN PER THE          CR4417
002900*                      PERFORMANCE-NOTE LOGGING REQUIREMENTS.
003000*                      REUSES DALYUPDT'S "READ DETAIL, APPLY TO
003100*                      MASTER, NO ERROR FILE" SHAPE, BUT WRITES
003200*                      TO AN APPEND-ONLY LOG INSTEAD OF REWRITING
003300*                      A MASTER RECORD.
003400*A.01.00 03/30/07 DPK  CALLS PNTRIM TO GET THE TRIMMED NOTE       CR4502
003500*                      LENGTH FOR THE OPERATOR-CONSOLE TRACE,
003600*                      SINCE PN-NOTE-TEXT WAS WIDENED TO X(200)
003700*                      AND MOST NOTES DO NOT FILL IT.
003800*A.02.00 02/11/08 LTM  Y2K - PN-CREATED-DATE IS FULL CCYYMMDD,    Y2K
003900*                      REVIEWED, NO CHANGE NEEDED.
004000*A.03.00 04/02/08 LTM  COLLAB-FILE CONVERTED TO RELATIVE, SAME    CR4561
004100*                      AS PERSEDIT - SEE THE SELECT BELOW.  THE
004200*                      PRE-SCAN FOR THE NEXT PN-ID STAYS ON THE
004300*                      SEQUENTIAL PERFNOTE LOG, UNCHANGED.
004320*A.04.00 11/06/08 LTM  DROPPED THE COLLAB-FILE READ IN 200-EDIT-  CR4588
004340*                      LOGP - THE REQUESTING DEPARTMENT CONFIRMED
004350*                      LOGP IS A ROLE-GATE ONLY, NO EXISTENCE CHECK, AND
004360*                      NO "NOT FOUND" BUCKET IN THE CONTROL
004370*                      REPORT FOR THIS UNIT.  REMOVED THE SELECT/
004380*                      FD/COPY COLLMSTR AND WS-COLLAB-RRN, NOW
004390*                      ALSO ADDED THE SPECIAL-NAMES CLAUSE WHICH
004395*                      WAS MISSING FROM THIS PROGRAM.
004396*A.05.00 11/19/08 LTM  MOVED WS-DATE-6, WS-TIME-6, WS-TRAN-EOF-SW   CR4593
004397*                      AND WS-ROLE-OK-SW OUT TO 77-LEVELS - CODE
004398*                      REVIEW NOTED EVERY OTHER PROGRAM IN THIS
004399*                      FAMILY CARRIES THESE AT THE 77-LEVEL.
004410*A.06.00 11/21/08 LTM  CODE REVIEW ASKED FOR PLAINER WORDING IN    CR4597
004420*                      THE A.00.00 ENTRY, THE REMARKS BANNER, THE
004430*                      A.04.00 ENTRY AND THE 200-EDIT-LOGP BANNER -
004440*                      REWORDED ALL FOUR, NO FUNCTIONAL CHANGE.
004480* -------------------------------------------------------------- *
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-390.
004800 OBJECT-COMPUTER.  IBM-390.
004850 SPECIAL-NAMES.     C01 IS NEXT-PAGE.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT TRANSACTION-FILE  ASSIGN TO PERSTRAN
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS TRANFILE-STATUS.
005900     SELECT PERFORMANCE-NOTE-FILE ASSIGN TO PERFNOTE
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS IS PERFNOTE-STATUS.
006200     SELECT SYSOUT            ASSIGN TO SYSOUT
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS IS SYSOUT-STATUS.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  TRANSACTION-FILE
006800     LABEL RECORDS ARE STANDARD.
006900 COPY PERSTRAN.
007300 FD  PERFORMANCE-NOTE-FILE
007400     LABEL RECORDS ARE STANDARD.
007500 COPY PERFNOTE.
007600 FD  SYSOUT
007700     LABEL RECORDS ARE STANDARD.
007800 COPY ABENDREC.
007900 WORKING-STORAGE SECTION.
008000 01  FILE-STATUS-CODES.
008100     05  TRANFILE-STATUS          PIC X(02).
008200         88  TRANFILE-OK              VALUE "00".
008300         88  TRANFILE-EOF             VALUE "10".
008700     05  PERFNOTE-STATUS          PIC X(02).
008800         88  PERFNOTE-OK              VALUE "00".
008900     05  SYSOUT-STATUS            PIC X(02).
009200 01  WS-ID-ASSIGNMENT-WORK.
009300     05  WS-HIGH-PN-ID            PIC 9(06)  COMP.
009350 01  WS-ID-ASSIGNMENT-DISPLAY REDEFINES WS-ID-ASSIGNMENT-WORK.
009360     05  WS-HIGH-PN-ID-DS         PIC 9(06).
009400 01  WS-SWITCHES.
009700     05  WS-PNFILE-SCAN-EOF-SW    PIC X(01)  VALUE "N".
009800         88  WS-PNFILE-SCAN-EOF       VALUE "Y".
009810 77  WS-TRAN-EOF-SW               PIC X(01)  VALUE "N".
009820     88  WS-TRAN-EOF                  VALUE "Y".
009830 77  WS-ROLE-OK-SW                PIC X(01)  VALUE "N".
009840     88  WS-ROLE-OK                   VALUE "Y".
009850 77  WS-DATE-6                    PIC 9(06).
009860 77  WS-TIME-6                    PIC 9(06).
010100 01  WS-RUN-DATE-WORK.
010200     05  WS-DATE-6-WORK           PIC 9(06).
010300     05  WS-DATE-6-X REDEFINES WS-DATE-6-WORK.
010400         10  WS-DATE-6-YY         PIC 9(02).
010500         10  WS-DATE-6-MM         PIC 9(02).
010600         10  WS-DATE-6-DD         PIC 9(02).
010800     05  WS-TODAY-CCYYMMDD        PIC 9(08).
010900     05  WS-TODAY-CCYYMMDD-X REDEFINES WS-TODAY-CCYYMMDD.
011000         10  WS-TODAY-CCYY        PIC 9(04).
011100         10  WS-TODAY-MMDD        PIC 9(04).
011200 01  WS-TRIM-WORK.
011300     05  WS-NOTE-TRIMMED-LTH      PIC S9(04).
011400 01  COUNTERS-AND-ACCUMULATORS.
011500     05  WS-TRAN-READ-CT          PIC 9(07)  COMP-3  VALUE ZERO.
011600     05  WS-TRAN-SKIPPED-CT       PIC 9(07)  COMP-3  VALUE ZERO.
011700     05  WS-LOGP-APPLIED-CT       PIC 9(07)  COMP-3  VALUE ZERO.
011800     05  WS-LOGP-REJECT-CT        PIC 9(07)  COMP-3  VALUE ZERO.
011900 01  ABEND-WORK-AREA.
012000     05  ZERO-VAL                 PIC S9(04) COMP    VALUE ZERO.
012100     05  ONE-VAL                  PIC S9(04) COMP    VALUE 1.
012200     05  FILLER                   PIC X(08)  VALUE "PERSNOTE".
012300 PROCEDURE DIVISION.
012400 000-HOUSEKEEPING.
012500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
012600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
012700     PERFORM 820-BUILD-RUN-DATE THRU 820-EXIT.
012900 000-EXIT.
013000     EXIT.
013100 100-MAINLINE.
013200     MOVE "100-MAINLINE" TO PARA-NAME.
013300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013400     PERFORM 900-READ-TRANSACTION THRU 900-EXIT.
013500     PERFORM 150-PROCESS-TRAN THRU 150-EXIT
013600         UNTIL WS-TRAN-EOF.
013700     PERFORM 999-CLEANUP THRU 999-EXIT.
013800     STOP RUN.
013900 100-EXIT.
014000     EXIT.
014100 150-PROCESS-TRAN.
014200     MOVE "150-PROCESS-TRAN" TO PARA-NAME.
014300     IF TX-IS-LOGP
014400         ADD 1 TO WS-TRAN-READ-CT
014500         PERFORM 200-EDIT-LOGP THRU 200-EXIT
014600     ELSE
014700         ADD 1 TO WS-TRAN-SKIPPED-CT
014800     END-IF.
014900     PERFORM 900-READ-TRANSACTION THRU 900-EXIT.
015000 150-EXIT.
015100     EXIT.
015200******************************************************************
015300*    200-EDIT-LOGP - LOG A PERFORMANCE NOTE AGAINST A            *
015400*    COLLABORATOR.  OWNER OR ORGANIZER ONLY - NO EXISTENCE CHECK *
015500*    AGAINST THE ROSTER MASTER, PER THE ORIGINAL DESIGN.         *
015600******************************************************************
015700 200-EDIT-LOGP.
015800     MOVE "200-EDIT-LOGP" TO PARA-NAME.
015900     IF TX-ROLE-IS-OWNER OR TX-ROLE-IS-ORGANIZER
016000         MOVE "Y" TO WS-ROLE-OK-SW
016100     ELSE
016200         MOVE "N" TO WS-ROLE-OK-SW
016300     END-IF.
016400     IF NOT WS-ROLE-OK
016500         ADD 1 TO WS-LOGP-REJECT-CT
016550         GO TO 200-EXIT.
016700     PERFORM 250-WRITE-NOTE THRU 250-EXIT.
017600 200-EXIT.
017700     EXIT.
017800 250-WRITE-NOTE.
017900     MOVE "250-WRITE-NOTE" TO PARA-NAME.
018000     ADD 1 TO WS-HIGH-PN-ID.
018100     INITIALIZE PERF-NOTE-REC.
018200     MOVE WS-HIGH-PN-ID       TO PN-ID.
018300     MOVE TX-COLLAB-ID        TO PN-COLLAB-ID.
018400     MOVE TX-EVENT-ID         TO PN-EVENT-ID.
018500     MOVE TX-AUTHOR-USER-ID   TO PN-AUTHOR-USER-ID.
018600     MOVE TX-NOTE-TEXT        TO PN-NOTE-TEXT.
018700     MOVE WS-TODAY-CCYYMMDD   TO PN-CREATED-DATE.
018800     MOVE WS-TIME-6           TO PN-CREATED-TIME.
018900     WRITE PERF-NOTE-REC.
019000     IF PERFNOTE-OK
019100         ADD 1 TO WS-LOGP-APPLIED-CT
019200         CALL "PNTRIM" USING TX-NOTE-TEXT, WS-NOTE-TRIMMED-LTH
019300     ELSE
019400         ADD 1 TO WS-LOGP-REJECT-CT
019500     END-IF.
019600 250-EXIT.
019700     EXIT.
019800******************************************************************
019900*    800-OPEN-FILES / 850-CLOSE-FILES / 900-READ-TRANSACTION -   *
020000*    STANDARD I-O SHELL PARAGRAPHS, SHOP PATTERN.                *
020100******************************************************************
020200 800-OPEN-FILES.
020300     MOVE "800-OPEN-FILES" TO PARA-NAME.
020400     OPEN INPUT  TRANSACTION-FILE.
020500     IF NOT TRANFILE-OK
020600         MOVE "TRANSACTION-FILE OPEN FAILED" TO ABEND-REASON
020700         GO TO 1000-ABEND-RTN.
021400     PERFORM 830-SCAN-PN-HIGH-ID THRU 830-EXIT.
021500     CLOSE PERFORMANCE-NOTE-FILE.
021600     OPEN EXTEND PERFORMANCE-NOTE-FILE.
021700     IF NOT PERFNOTE-OK
021800         MOVE "PERFORMANCE-NOTE-FILE OPEN FAILED" TO ABEND-REASON
021900         GO TO 1000-ABEND-RTN.
022100     OPEN OUTPUT SYSOUT.
022200 800-EXIT.
022300     EXIT.
022400 820-BUILD-RUN-DATE.
022500     MOVE "820-BUILD-RUN-DATE" TO PARA-NAME.
022600     ACCEPT WS-DATE-6 FROM DATE.
022700     ACCEPT WS-TIME-6 FROM TIME.
022750     MOVE WS-DATE-6 TO WS-DATE-6-WORK.
022800     IF WS-DATE-6-YY < 50
022900         MOVE 20 TO WS-TODAY-CCYY (1:2)
023000     ELSE
023100         MOVE 19 TO WS-TODAY-CCYY (1:2)
023200     END-IF.
023300     MOVE WS-DATE-6-YY TO WS-TODAY-CCYY (3:2).
023400     MOVE WS-DATE-6-MM TO WS-TODAY-MMDD (1:2).
023500     MOVE WS-DATE-6-DD TO WS-TODAY-MMDD (3:2).
023600 820-EXIT.
023700     EXIT.
023800******************************************************************
023900*    830-SCAN-PN-HIGH-ID - PRE-SCAN PASS OVER THE PERFORMANCE-   *
024000*    NOTE LOG TO FIND THE HIGHEST PN-ID ON FILE BEFORE THE LOG   *
024100*    IS CLOSED AND REOPENED EXTEND FOR APPENDING.  THE LOG HAS   *
024200*    NO KEY, SO THIS IS A STRAIGHT SEQUENTIAL READ TO AT END.    *
024300******************************************************************
024400 830-SCAN-PN-HIGH-ID.
024500     MOVE "830-SCAN-PN-HIGH-ID" TO PARA-NAME.
024600     MOVE ZERO TO WS-HIGH-PN-ID.
024700     MOVE "N" TO WS-PNFILE-SCAN-EOF-SW.
024800     OPEN INPUT PERFORMANCE-NOTE-FILE.
024900     PERFORM 831-READ-NEXT-NOTE THRU 831-EXIT
025000         UNTIL WS-PNFILE-SCAN-EOF.
025100     CLOSE PERFORMANCE-NOTE-FILE.
025200 830-EXIT.
025300     EXIT.
025400 831-READ-NEXT-NOTE.
025500     MOVE "831-READ-NEXT-NOTE" TO PARA-NAME.
025600     READ PERFORMANCE-NOTE-FILE
025700         AT END
025800             MOVE "Y" TO WS-PNFILE-SCAN-EOF-SW
025900     END-READ.
026000     IF NOT WS-PNFILE-SCAN-EOF
026100         IF PN-ID > WS-HIGH-PN-ID
026200             MOVE PN-ID TO WS-HIGH-PN-ID
026300         END-IF
026400     END-IF.
026500 831-EXIT.
026600     EXIT.
026700 850-CLOSE-FILES.
026800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
026900     CLOSE TRANSACTION-FILE.
027100     CLOSE PERFORMANCE-NOTE-FILE.
027200     CLOSE SYSOUT.
027300 850-EXIT.
027400     EXIT.
027500 900-READ-TRANSACTION.
027600     MOVE "900-READ-TRANSACTION" TO PARA-NAME.
027700     READ TRANSACTION-FILE
027800         AT END
027900             MOVE "Y" TO WS-TRAN-EOF-SW
028000     END-READ.
028100 900-EXIT.
028200     EXIT.
028300 999-CLEANUP.
028400     MOVE "999-CLEANUP" TO PARA-NAME.
028500     DISPLAY "PERSNOTE - LOGP TRANSACTIONS READ    : "
028600             WS-TRAN-READ-CT.
028700     DISPLAY "PERSNOTE - OTHER TRANSACTIONS SKIPPED: "
028800             WS-TRAN-SKIPPED-CT.
028900     DISPLAY "PERSNOTE - NOTES LOGGED               : "
029000             WS-LOGP-APPLIED-CT.
029100     DISPLAY "PERSNOTE - NOTES REJECTED             : "
029200             WS-LOGP-REJECT-CT.
029300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
029400 999-EXIT.
029500     EXIT.
029600 1000-ABEND-RTN.
029700     MOVE "1000-ABEND-RTN" TO PARA-NAME.
029800     WRITE ABEND-REC.
029900     DISPLAY "PERSNOTE - ABEND - " ABEND-REASON.
030000     DIVIDE ZERO-VAL INTO ONE-VAL.
030100     STOP RUN.
