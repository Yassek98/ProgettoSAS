000100******************************************************************
000200*    LVRQMSTR  --  LEAVE REQUEST ("FERIE") DETAIL/MASTER RECORD   *
000300*    ONE ENTRY PER LEAVE REQUEST FILED AGAINST A COLLABORATOR'S   *
000400*    VACATION-DAY BALANCE.  RELATIVE FILE, RELATIVE RECORD NUMBER *
000500*    = LVRQ-ID - NO INDEXED SUPPORT ON THIS BUILD.                *
000600******************************************************************
000700*A.00.00 06/19/06 DPK  ORIGINAL LAYOUT FOR PERSONNEL CONVERSION  CR4417
000800*A.01.00 09/15/06 DPK  ADDED CCYY/MM/DD REDEFINES OF THE START   CR4433
000900*                      AND END DATE FOR USE BY THE JULIAN-DAY
001000*                      DURATION ROUTINE IN PERSEDIT
001100*A.02.00 02/11/08 LTM  Y2K - DATES CARRIED FULL CCYYMMDD ALREADY,
001200*                      REVIEWED, NO CHANGE REQUIRED             Y2K
001300*A.03.00 04/02/08 LTM  RELATIVE-FILE CLARIFICATION - NO RECORD
001400*                      KEY CLAUSE HERE, SEE SELECT IN PERSEDIT  CR4561
001500* ------------------------------------------------------------- *
001600 01  LVRQ-MASTER-REC.
001700     05  LVRQ-ID                  PIC 9(06).
001800     05  LVRQ-COLLAB-ID           PIC 9(06).
001900     05  LVRQ-START-DATE          PIC 9(08).
002000     05  LVRQ-START-DATE-X REDEFINES LVRQ-START-DATE.
002100         10  LVRQ-START-CCYY      PIC 9(04).
002200         10  LVRQ-START-MM        PIC 9(02).
002300         10  LVRQ-START-DD        PIC 9(02).
002400     05  LVRQ-END-DATE            PIC 9(08).
002500     05  LVRQ-END-DATE-X REDEFINES LVRQ-END-DATE.
002600         10  LVRQ-END-CCYY        PIC 9(04).
002700         10  LVRQ-END-MM          PIC 9(02).
002800         10  LVRQ-END-DD          PIC 9(02).
002900     05  LVRQ-STATUS              PIC S9(01).
003000         88  LVRQ-IS-PENDING          VALUE 0.
003100         88  LVRQ-IS-APPROVED         VALUE 1.
003200         88  LVRQ-IS-REJECTED         VALUE -1.
003300     05  LVRQ-REQUEST-DATE        PIC 9(08).
003400     05  FILLER                   PIC X(01)  VALUE SPACE.
