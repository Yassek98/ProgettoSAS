000100******************************************************************
000200*    ABENDREC  --  SHOP-STANDARD ABEND/TRACE MESSAGE RECORD       *
000300*    WRITTEN TO SYSOUT BY EVERY PERSONNEL-SYSTEM BATCH PROGRAM    *
000400*    WHEN A FATAL FILE OR BALANCING CONDITION IS HIT.             *
000500******************************************************************
000600*A.00.00 08/11/88 JS   ORIGINAL COPYBOOK FOR PAYROLL-TIMEKEEPING
000650*                      BATCH SUITE
000700*A.01.00 04/14/97 RFW  WIDENED ABEND-REASON TO X(40), ADDED
000800*                      PARA-NAME FOR BETTER DUMP READING
000900*A.02.00 11/02/99 RFW  Y2K - NO DATE FIELDS IN THIS RECORD, NO
001000*                      CHANGE REQUIRED, VERIFIED ONLY          Y2K
001100*A.03.00 06/19/06 DPK  ADDED FOR PERSONNEL/SHIFT CONVERSION -
001200*                      ACTUAL-VAL/EXPECTED-VAL WIDENED TO X(10)  CR4417
001300* ------------------------------------------------------------- *
001400 01  ABEND-REC.
001500     05  PARA-NAME            PIC X(30).
001600     05  FILLER               PIC X(02)  VALUE SPACES.
001700     05  ABEND-REASON         PIC X(40).
001800     05  FILLER               PIC X(02)  VALUE SPACES.
001900     05  EXPECTED-VAL         PIC X(10).
002000     05  FILLER               PIC X(02)  VALUE SPACES.
002100     05  ACTUAL-VAL           PIC X(10).
002200     05  FILLER               PIC X(34)  VALUE SPACES.
