000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PERSCTRL.
000300 AUTHOR.        D P KOVACH.
000400 INSTALLATION.  COBOL DEV CENTER - PERSONNEL SYSTEMS GROUP.
000500 DATE-WRITTEN.  07/17/2006.
000600 DATE-COMPILED.
000700 SECURITY.      THIS PROGRAM AND ITS COPYBOOKS ARE THE PROPERTY
000800                OF THE INSTALLATION.  UNAUTHORIZED USE, COPYING
000900                OR DISCLOSURE IS PROHIBITED.
001000******************************************************************
001100*                                                                *
001200*    R E M A R K S                                               *
001300*                                                                *
001400*    PERSCTRL MAKES ITS OWN READ-ONLY PASS OVER THE TRANSACTION  *
001500*    FILE ALREADY APPLIED BY PERSEDIT AND PERSNOTE.  IT RE-      *
001600*    DERIVES PASS/REJECT FOR EACH TRANSACTION BY THE SAME ROLE   *
001700*    AND BUSINESS-RULE TESTS THOSE PROGRAMS USE, BUT NEVER       *
001800*    WRITES OR REWRITES A MASTER RECORD - COLLAB-FILE AND        *
001900*    LEAVE-REQUEST-FILE ARE OPENED INPUT ONLY.  THE RESULT IS    *
002000*    THE BATCH CONTROL REPORT: ONE SECTION PER PROCESSING UNIT,  *
002100*    EACH SHOWING TRANSACTIONS READ/APPLIED/REJECTED (BROKEN     *
002200*    DOWN BY PERMISSION, NOT-FOUND AND BUSINESS-RULE REJECTS),   *
002300*    PLUS TOTAL VACATION DAYS THAT WOULD BE DEBITED BY THE       *
002400*    APPROVED LEAVE REQUESTS.                                    *
002500*                                                                *
002600*    INPUT  FILE -  PERSTRAN   (TRANSACTION-FILE, LINE SEQ)      *
002700*    INPUT  FILE -  COLLMSTR   (COLLABORATOR MASTER, RELATIVE)   *
002800*    INPUT  FILE -  LVRQMSTR   (LEAVE-REQUEST MASTER, RELATIVE)  *
002900*    OUTPUT FILE -  PERSCTRL   (BATCH CONTROL REPORT, QSAM PRINT)*
003000*    DUMP   FILE -  SYSOUT     (ABEND TRACE RECORDS)             *
003100*                                                                *
003200******************************************************************
003300*A.00.00 07/17/06 DPK  ORIGINAL PROGRAM, WRITTEN PER THE          CR4419
003400*                      BATCH CONTROL REPORT REQUIREMENTS.
003500*                      REUSES PATSRCH'S TABLE-DRIVEN CLASSIFY/
003600*                      TALLY SHAPE - HERE THE TABLE HOLDS THE
003700*                      THREE REPORT SECTIONS, NOT EQUIPMENT ROWS.
003800*A.01.00 07/24/06 DPK  ADDED THE DUPLICATE ROLE AND BUSINESS-     CR4421
003900*                      RULE CHECKS FROM PERSEDIT/PERSNOTE SO THE
004000*                      REJECT-REASON BREAKDOWN IS ACCURATE - THIS
004100*                      PROGRAM DOES NOT SHARE CODE WITH THOSE.
004200*A.02.00 02/11/08 LTM  Y2K - REVIEWED, NO DATE FIELD CHANGES      Y2K
004300*                      NEEDED.
004400*A.03.00 04/02/08 LTM  COLLAB-FILE AND LEAVE-REQUEST-FILE         CR4561
004500*                      CONVERTED TO RELATIVE, SAME AS PERSEDIT.
004520*A.04.00 11/06/08 LTM  DROPPED THE COLLAB-FILE READ IN 250-CHECK- CR4588
004540*                      LOGP, TO MATCH PERSNOTE - THE REQUESTING
004550*                      DEPARTMENT CONFIRMED UNIT 3 IS A ROLE-GATE
004560*                      ONLY, SO SEC-REJ-NF-CT FOR THAT SECTION NOW
004570*                      STAYS ZERO.  ALSO RESTORED THE SHOP'S GO TO
004580*                      <PARA>-EXIT SHORT-CIRCUIT STYLE IN ALL OF
004590*                      THE 200-/300-/400-/500-/700-/710-/250-
004600*                      CHECK PARAGRAPHS AND IN 800-OPEN-FILES -
004610*                      CODE REVIEW CORRECTLY CALLED OUT THE
004620*                      NESTED-IF FORM AS NOT THIS SHOP'S HABIT.
004625*A.05.00 11/19/08 LTM  MOVED WS-DATE-6, WS-TRAN-EOF-SW AND         CR4593
004626*                      WS-ROLE-OK-SW OUT TO 77-LEVELS TO MATCH
004627*                      THIS SHOP'S OWN HABIT - CODE REVIEW NOTED
004628*                      EVERY OTHER PROGRAM IN THIS FAMILY CARRIES
004629*                      ITS SCRATCH ACCEPT FIELDS AND SOME SWITCHES
004630*                      AT THE 77-LEVEL.
004640*A.06.00 11/21/08 LTM  CODE REVIEW ASKED FOR PLAINER WORDING IN    CR4597
004645*                      THE A.00.00 ENTRY, THE A.04.00 ENTRY, THE
004650*                      250-CHECK-LOGP BANNER AND THE 500-PRINT-
004655*                      REPORT BANNER - REWORDED ALL FOUR, NO
004660*                      FUNCTIONAL CHANGE.
004680* -------------------------------------------------------------- *
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-390.
005000 OBJECT-COMPUTER.  IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS NEXT-PAGE.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT TRANSACTION-FILE  ASSIGN TO PERSTRAN
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS TRANFILE-STATUS.
005800     SELECT COLLAB-FILE       ASSIGN TO COLLMSTR
005900            ORGANIZATION IS RELATIVE
006000            ACCESS MODE IS RANDOM
006100            RELATIVE KEY IS WS-COLLAB-RRN
006200            FILE STATUS IS COLLMSTR-STATUS.
006300     SELECT LEAVE-REQUEST-FILE ASSIGN TO LVRQMSTR
006400            ORGANIZATION IS RELATIVE
006500            ACCESS MODE IS RANDOM
006600            RELATIVE KEY IS WS-LVRQ-RRN
006700            FILE STATUS IS LVRQMSTR-STATUS.
006800     SELECT CONTROL-REPORT-FILE ASSIGN TO PERSCTRL
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS IS RPTFILE-STATUS.
007100     SELECT SYSOUT            ASSIGN TO SYSOUT
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS IS SYSOUT-STATUS.
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  TRANSACTION-FILE
007700     LABEL RECORDS ARE STANDARD.
007800 COPY PERSTRAN.
007900 FD  COLLAB-FILE
008000     LABEL RECORDS ARE STANDARD.
008100 COPY COLLMSTR.
008200 FD  LEAVE-REQUEST-FILE
008300     LABEL RECORDS ARE STANDARD.
008400 COPY LVRQMSTR.
008500 FD  CONTROL-REPORT-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 132 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS RPT-REC.
009100 01  RPT-REC                      PIC X(132).
009200 FD  SYSOUT
009300     LABEL RECORDS ARE STANDARD.
009400 COPY ABENDREC.
009500 WORKING-STORAGE SECTION.
009600 01  FILE-STATUS-CODES.
009700     05  TRANFILE-STATUS          PIC X(02).
009800         88  TRANFILE-OK              VALUE "00".
009900         88  TRANFILE-EOF             VALUE "10".
010000     05  COLLMSTR-STATUS          PIC X(02).
010100         88  COLLMSTR-OK              VALUE "00".
010200     05  LVRQMSTR-STATUS          PIC X(02).
010300         88  LVRQMSTR-OK              VALUE "00".
010400     05  RPTFILE-STATUS           PIC X(02).
010500     05  SYSOUT-STATUS            PIC X(02).
010600 01  WS-RELATIVE-KEYS.
010700     05  WS-COLLAB-RRN            PIC 9(06)  COMP.
010800     05  WS-LVRQ-RRN              PIC 9(06)  COMP.
010850 01  WS-RELATIVE-KEYS-DISPLAY REDEFINES WS-RELATIVE-KEYS.
010860     05  WS-COLLAB-RRN-DS         PIC 9(06).
010870     05  WS-LVRQ-RRN-DS           PIC 9(06).
010900 01  WS-SWITCHES.
011400     05  WS-REJECT-REASON-SW      PIC X(01)  VALUE SPACE.
011500         88  WS-REJECT-PERMISSION     VALUE "P".
011600         88  WS-REJECT-NOTFOUND       VALUE "F".
011700         88  WS-REJECT-BUS-RULE       VALUE "B".
011800 01  JULIAN-CALC-WORK.
011900     05  JC-CCYY                  PIC 9(04)  COMP.
012000     05  JC-MM                    PIC 9(02)  COMP.
012100     05  JC-DD                    PIC 9(02)  COMP.
012200     05  JC-A                     PIC 9(04)  COMP.
012300     05  JC-Y                     PIC 9(06)  COMP.
012400     05  JC-M                     PIC 9(04)  COMP.
012500     05  JC-JDN                   PIC 9(08)  COMP.
012600 01  WS-DURATION-WORK.
012700     05  WS-START-JDN             PIC 9(08)  COMP.
012800     05  WS-END-JDN               PIC 9(08)  COMP.
012900     05  WS-LEAVE-DAYS            PIC S9(05) COMP-3.
013000 01  SECTION-TABLE-AREA.
013100     05  SEC-IDX                  PIC 9(01)  COMP.
013200     05  SECTION-TABLE OCCURS 3 TIMES INDEXED BY SEC-PTR.
013300         10  SEC-TITLE            PIC X(40).
013400         10  SEC-READ-CT          PIC 9(07)  COMP-3.
013500         10  SEC-APPLIED-CT       PIC 9(07)  COMP-3.
013600         10  SEC-REJ-PERM-CT      PIC 9(07)  COMP-3.
013700         10  SEC-REJ-NF-CT        PIC 9(07)  COMP-3.
013800         10  SEC-REJ-BR-CT        PIC 9(07)  COMP-3.
013900 01  WS-PRINT-CONTROL.
014000     05  WS-LINES                 PIC 9(02)  VALUE 2.
014100     05  WS-PAGES                 PIC 9(03)  VALUE 1.
014150 77  WS-TRAN-EOF-SW               PIC X(01)  VALUE "N".
014160     88  WS-TRAN-EOF                  VALUE "Y".
014170 77  WS-ROLE-OK-SW                PIC X(01)  VALUE "N".
014180     88  WS-ROLE-OK                   VALUE "Y".
014190 77  WS-DATE-6                    PIC 9(06).
014200 01  WS-RUN-DATE-WORK.
014300     05  WS-DATE-6-WORK           PIC 9(06).
014400     05  WS-DATE-6-X REDEFINES WS-DATE-6-WORK.
014500         10  WS-DATE-6-YY         PIC 9(02).
014600         10  WS-DATE-6-MM         PIC 9(02).
014700         10  WS-DATE-6-DD         PIC 9(02).
014800     05  WS-TODAY-CCYYMMDD        PIC 9(08).
014900     05  WS-TODAY-CCYYMMDD-X REDEFINES WS-TODAY-CCYYMMDD.
015000         10  WS-TODAY-CCYY        PIC 9(04).
015100         10  WS-TODAY-MMDD        PIC 9(04).
015200 01  WS-HDR-REC.
015300     05  FILLER                   PIC X(01) VALUE SPACE.
015400     05  HDR-DATE.
015500         10  HDR-CCYY             PIC 9(04).
015600         10  FILLER               PIC X(01) VALUE "-".
015700         10  HDR-MM               PIC 9(02).
015800         10  FILLER               PIC X(01) VALUE "-".
015900         10  HDR-DD               PIC 9(02).
016000     05  FILLER                   PIC X(22) VALUE SPACE.
016100     05  FILLER                   PIC X(46) VALUE
016200         "Batch Control Report - Personnel/Shift Run".
016300     05  FILLER                   PIC X(26)
016400         VALUE "Page Number:" JUSTIFIED RIGHT.
016500     05  PAGE-NBR-O               PIC ZZ9.
016600 01  WS-SECTION-HDR-REC.
016700     05  FILLER                   PIC X(01) VALUE SPACE.
016800     05  SHDR-TITLE-O             PIC X(40).
016900 01  WS-DETAIL-REC-1.
017000     05  FILLER                   PIC X(03) VALUE SPACE.
017100     05  FILLER                   PIC X(22) VALUE
017200         "TRANSACTIONS READ    :".
017300     05  D1-READ-O                PIC ZZZ,ZZ9.
017400 01  WS-DETAIL-REC-2.
017500     05  FILLER                   PIC X(03) VALUE SPACE.
017600     05  FILLER                   PIC X(22) VALUE
017700         "TRANSACTIONS APPLIED :".
017800     05  D2-APPLIED-O             PIC ZZZ,ZZ9.
017900 01  WS-DETAIL-REC-3.
018000     05  FILLER                   PIC X(03) VALUE SPACE.
018100     05  FILLER                   PIC X(22) VALUE
018200         "TRANSACTIONS REJECTED:".
018300     05  D3-REJECTED-O            PIC ZZZ,ZZ9.
018400     05  FILLER                   PIC X(03) VALUE SPACE.
018500     05  FILLER                   PIC X(11) VALUE "PERMISSION:".
018600     05  D3-PERM-O                PIC ZZZ,ZZ9.
018700     05  FILLER                   PIC X(03) VALUE SPACE.
018800     05  FILLER                   PIC X(11) VALUE "NOT-FOUND :".
018900     05  D3-NF-O                  PIC ZZZ,ZZ9.
019000     05  FILLER                   PIC X(03) VALUE SPACE.
019100     05  FILLER                   PIC X(14) VALUE
019200         "BUSINESS-RULE:".
019300     05  D3-BR-O                  PIC ZZZ,ZZ9.
019400 01  WS-DETAIL-REC-4.
019500     05  FILLER                   PIC X(03) VALUE SPACE.
019600     05  FILLER                   PIC X(28) VALUE
019700         "VACATION DAYS DEBITED TOTAL:".
019800     05  D4-DEBITED-O             PIC ZZZ,ZZ9.
019900 01  WS-BLANK-LINE                PIC X(132) VALUE SPACES.
020000 01  COUNTERS-AND-ACCUMULATORS.
020100     05  WS-VACATION-DAYS-DEBITED PIC S9(07) COMP-3  VALUE ZERO.
020200     05  WS-UNKNOWN-TRAN-CT       PIC 9(07)  COMP-3  VALUE ZERO.
020300 01  ABEND-WORK-AREA.
020400     05  ZERO-VAL                 PIC S9(04) COMP    VALUE ZERO.
020500     05  ONE-VAL                  PIC S9(04) COMP    VALUE 1.
020600     05  FILLER                   PIC X(08)  VALUE "PERSCTRL".
020700 PROCEDURE DIVISION.
020800 000-HOUSEKEEPING.
020900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021100     PERFORM 810-INIT-SECTION-TABLE THRU 810-EXIT.
021200     PERFORM 820-BUILD-RUN-DATE THRU 820-EXIT.
021300 000-EXIT.
021400     EXIT.
021500 100-MAINLINE.
021600     MOVE "100-MAINLINE" TO PARA-NAME.
021700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021800     PERFORM 900-READ-TRANSACTION THRU 900-EXIT.
021900     PERFORM 150-CLASSIFY-TRAN THRU 150-EXIT
022000         UNTIL WS-TRAN-EOF.
022100     PERFORM 500-PRINT-REPORT THRU 500-EXIT.
022200     PERFORM 999-CLEANUP THRU 999-EXIT.
022300     STOP RUN.
022400 100-EXIT.
022500     EXIT.
022600 150-CLASSIFY-TRAN.
022700     MOVE "150-CLASSIFY-TRAN" TO PARA-NAME.
022800     MOVE SPACE TO WS-REJECT-REASON-SW.
022900     EVALUATE TRUE
023000         WHEN TX-IS-ADDC OR TX-IS-UPDC OR TX-IS-DELC OR TX-IS-PROM
023100             MOVE 1 TO SEC-IDX
023200             SET SEC-PTR TO 1
023300             ADD 1 TO SEC-READ-CT (SEC-PTR)
023400             EVALUATE TRUE
023500                 WHEN TX-IS-ADDC PERFORM 200-CHECK-ADDC THRU 200-EXIT
023600                 WHEN TX-IS-UPDC PERFORM 300-CHECK-UPDC THRU 300-EXIT
023700                 WHEN TX-IS-DELC PERFORM 400-CHECK-DELC THRU 400-EXIT
023800                 WHEN TX-IS-PROM PERFORM 500-CHECK-PROM THRU 500-EXIT
023900             END-EVALUATE
024000             PERFORM 190-TALLY-RESULT THRU 190-EXIT
024100         WHEN TX-IS-NEWL OR TX-IS-EVLR
024200             SET SEC-PTR TO 2
024300             ADD 1 TO SEC-READ-CT (SEC-PTR)
024400             EVALUATE TRUE
024500                 WHEN TX-IS-NEWL PERFORM 600-CHECK-NEWL THRU 600-EXIT
024600                 WHEN TX-IS-EVLR PERFORM 700-CHECK-EVLR THRU 700-EXIT
024700             END-EVALUATE
024800             PERFORM 190-TALLY-RESULT THRU 190-EXIT
024900         WHEN TX-IS-LOGP
025000             SET SEC-PTR TO 3
025100             ADD 1 TO SEC-READ-CT (SEC-PTR)
025200             PERFORM 250-CHECK-LOGP THRU 250-EXIT
025300             PERFORM 190-TALLY-RESULT THRU 190-EXIT
025400         WHEN OTHER
025500             ADD 1 TO WS-UNKNOWN-TRAN-CT
025600     END-EVALUATE.
025700     PERFORM 900-READ-TRANSACTION THRU 900-EXIT.
025800 150-EXIT.
025900     EXIT.
026000 190-TALLY-RESULT.
026100     MOVE "190-TALLY-RESULT" TO PARA-NAME.
026200     EVALUATE TRUE
026300         WHEN WS-REJECT-PERMISSION ADD 1 TO SEC-REJ-PERM-CT (SEC-PTR)
026400         WHEN WS-REJECT-NOTFOUND   ADD 1 TO SEC-REJ-NF-CT (SEC-PTR)
026500         WHEN WS-REJECT-BUS-RULE   ADD 1 TO SEC-REJ-BR-CT (SEC-PTR)
026600         WHEN OTHER                ADD 1 TO SEC-APPLIED-CT (SEC-PTR)
026700     END-EVALUATE.
026800 190-EXIT.
026900     EXIT.
027000 160-CHECK-ROLE-OWNER.
027100     MOVE "160-CHECK-ROLE-OWNER" TO PARA-NAME.
027200     IF TX-ROLE-IS-OWNER
027300         MOVE "Y" TO WS-ROLE-OK-SW
027400     ELSE
027500         MOVE "N" TO WS-ROLE-OK-SW
027600     END-IF.
027700 160-EXIT.
027800     EXIT.
027900 165-CHECK-ROLE-OWNER-OR-ORG.
028000     MOVE "165-CHECK-ROLE-OWNER-OR-ORG" TO PARA-NAME.
028100     IF TX-ROLE-IS-OWNER OR TX-ROLE-IS-ORGANIZER
028200         MOVE "Y" TO WS-ROLE-OK-SW
028300     ELSE
028400         MOVE "N" TO WS-ROLE-OK-SW
028500     END-IF.
028600 165-EXIT.
028700     EXIT.
028800 200-CHECK-ADDC.
028900     MOVE "200-CHECK-ADDC" TO PARA-NAME.
029000     PERFORM 160-CHECK-ROLE-OWNER THRU 160-EXIT.
029100     IF NOT WS-ROLE-OK
029200         SET WS-REJECT-PERMISSION TO TRUE
029300         GO TO 200-EXIT.
029400 200-EXIT.
029500     EXIT.
029600 300-CHECK-UPDC.
029700     MOVE "300-CHECK-UPDC" TO PARA-NAME.
029800     PERFORM 165-CHECK-ROLE-OWNER-OR-ORG THRU 165-EXIT.
029900     IF NOT WS-ROLE-OK
030000         SET WS-REJECT-PERMISSION TO TRUE
030100         GO TO 300-EXIT.
030200     MOVE TX-COLLAB-ID TO WS-COLLAB-RRN.
030300     READ COLLAB-FILE
030400         INVALID KEY
030500             SET WS-REJECT-NOTFOUND TO TRUE
030600     END-READ.
030800 300-EXIT.
030900     EXIT.
031000 400-CHECK-DELC.
031100     MOVE "400-CHECK-DELC" TO PARA-NAME.
031200     PERFORM 165-CHECK-ROLE-OWNER-OR-ORG THRU 165-EXIT.
031300     IF NOT WS-ROLE-OK
031400         SET WS-REJECT-PERMISSION TO TRUE
031500         GO TO 400-EXIT.
031600     MOVE TX-COLLAB-ID TO WS-COLLAB-RRN.
031700     READ COLLAB-FILE
031800         INVALID KEY
031900             SET WS-REJECT-NOTFOUND TO TRUE
032000     END-READ.
032200 400-EXIT.
032300     EXIT.
032400 500-CHECK-PROM.
032500     MOVE "500-CHECK-PROM" TO PARA-NAME.
032600     PERFORM 160-CHECK-ROLE-OWNER THRU 160-EXIT.
032700     IF NOT WS-ROLE-OK
032800         SET WS-REJECT-PERMISSION TO TRUE
032900         GO TO 500-EXIT.
033000     MOVE TX-COLLAB-ID TO WS-COLLAB-RRN.
033100     READ COLLAB-FILE
033200         INVALID KEY
033300             SET WS-REJECT-NOTFOUND TO TRUE
033400     END-READ.
033450     IF WS-REJECT-NOTFOUND
033460         GO TO 500-EXIT.
033500     IF COLL-IS-PERMANENT
033700         SET WS-REJECT-BUS-RULE TO TRUE
033800     END-IF.
034100 500-EXIT.
034200     EXIT.
034300 600-CHECK-NEWL.
034400     MOVE "600-CHECK-NEWL" TO PARA-NAME.
034500     CONTINUE.
034600 600-EXIT.
034700     EXIT.
034800 700-CHECK-EVLR.
034900     MOVE "700-CHECK-EVLR" TO PARA-NAME.
035000     PERFORM 160-CHECK-ROLE-OWNER THRU 160-EXIT.
035100     IF NOT WS-ROLE-OK
035200         SET WS-REJECT-PERMISSION TO TRUE
035300         GO TO 700-EXIT.
035400     MOVE TX-LR-ID TO WS-LVRQ-RRN.
035500     READ LEAVE-REQUEST-FILE
035600         INVALID KEY
035700             SET WS-REJECT-NOTFOUND TO TRUE
035800     END-READ.
035850     IF WS-REJECT-NOTFOUND
035860         GO TO 700-EXIT.
035900     IF NOT LVRQ-IS-PENDING
036000         SET WS-REJECT-BUS-RULE TO TRUE
036050         GO TO 700-EXIT.
036300     IF TX-IS-APPROVE
036400         PERFORM 710-CHECK-APPROVE THRU 710-EXIT
036500     END-IF.
036900 700-EXIT.
037000     EXIT.
037100 710-CHECK-APPROVE.
037200     MOVE "710-CHECK-APPROVE" TO PARA-NAME.
037300     MOVE LVRQ-START-CCYY TO JC-CCYY.
037400     MOVE LVRQ-START-MM   TO JC-MM.
037500     MOVE LVRQ-START-DD   TO JC-DD.
037600     PERFORM 750-CALC-JULIAN-DAY THRU 750-EXIT.
037700     MOVE JC-JDN TO WS-START-JDN.
037800     MOVE LVRQ-END-CCYY TO JC-CCYY.
037900     MOVE LVRQ-END-MM   TO JC-MM.
038000     MOVE LVRQ-END-DD   TO JC-DD.
038100     PERFORM 750-CALC-JULIAN-DAY THRU 750-EXIT.
038200     MOVE JC-JDN TO WS-END-JDN.
038300     COMPUTE WS-LEAVE-DAYS = WS-END-JDN - WS-START-JDN + 1.
038400     MOVE LVRQ-COLLAB-ID TO WS-COLLAB-RRN.
038500     READ COLLAB-FILE
038600         INVALID KEY
038700             SET WS-REJECT-NOTFOUND TO TRUE
038800     END-READ.
038850     IF WS-REJECT-NOTFOUND
038860         GO TO 710-EXIT.
038900     IF COLL-VACATION-DAYS < WS-LEAVE-DAYS
039100         SET WS-REJECT-BUS-RULE TO TRUE
039150         GO TO 710-EXIT.
039300     ADD WS-LEAVE-DAYS TO WS-VACATION-DAYS-DEBITED.
039600 710-EXIT.
039700     EXIT.
039800 750-CALC-JULIAN-DAY.
039900     MOVE "750-CALC-JULIAN-DAY" TO PARA-NAME.
040000     COMPUTE JC-A = (14 - JC-MM) / 12.
040100     COMPUTE JC-Y = JC-CCYY + 4800 - JC-A.
040200     COMPUTE JC-M = JC-MM + (12 * JC-A) - 3.
040300     COMPUTE JC-JDN = JC-DD + ((153 * JC-M) + 2) / 5
040400                  + (365 * JC-Y)
040500                  + (JC-Y / 4) - (JC-Y / 100) + (JC-Y / 400)
040600                  - 32045.
040700 750-EXIT.
040800     EXIT.
040850******************************************************************
040860*    250-CHECK-LOGP - UNIT 3 IS A ROLE-GATE ONLY.  NO EXISTENCE  *
040870*    CHECK AGAINST THE ROSTER MASTER, PER THE ORIGINAL DESIGN -  *
040880*    SEE A.04.00 ABOVE.  SEC-REJ-NF-CT FOR THIS SECTION STAYS    *
040885*    ZERO.                                                      *
040890******************************************************************
040900 250-CHECK-LOGP.
041000     MOVE "250-CHECK-LOGP" TO PARA-NAME.
041100     PERFORM 165-CHECK-ROLE-OWNER-OR-ORG THRU 165-EXIT.
041200     IF NOT WS-ROLE-OK
041300         SET WS-REJECT-PERMISSION TO TRUE
041350         GO TO 250-EXIT.
042100 250-EXIT.
042200     EXIT.
042300******************************************************************
042400*    500-PRINT-REPORT - ONE SECTION PER PROCESSING UNIT, NO      *
042500*    COLUMNAR DETAIL LINES - JUST THE SUMMARY COUNTS AS DESIGNED.*
042600******************************************************************
042700 500-PRINT-REPORT.
042800     MOVE "500-PRINT-REPORT" TO PARA-NAME.
042900     PERFORM 600-PAGE-BREAK THRU 600-EXIT.
043000     PERFORM 510-PRINT-SECTION THRU 510-EXIT
043100         VARYING SEC-PTR FROM 1 BY 1
043200         UNTIL SEC-PTR > 3.
043300 500-EXIT.
043400     EXIT.
043500 510-PRINT-SECTION.
043600     MOVE "510-PRINT-SECTION" TO PARA-NAME.
043700     MOVE SEC-TITLE (SEC-PTR) TO SHDR-TITLE-O.
043800     WRITE RPT-REC FROM WS-SECTION-HDR-REC
043900         AFTER ADVANCING 2.
044000     MOVE SEC-READ-CT (SEC-PTR) TO D1-READ-O.
044100     WRITE RPT-REC FROM WS-DETAIL-REC-1
044200         AFTER ADVANCING 1.
044300     MOVE SEC-APPLIED-CT (SEC-PTR) TO D2-APPLIED-O.
044400     WRITE RPT-REC FROM WS-DETAIL-REC-2
044500         AFTER ADVANCING 1.
044600     COMPUTE D3-REJECTED-O =
044700         SEC-REJ-PERM-CT (SEC-PTR) + SEC-REJ-NF-CT (SEC-PTR)
044800         + SEC-REJ-BR-CT (SEC-PTR).
044900     MOVE SEC-REJ-PERM-CT (SEC-PTR) TO D3-PERM-O.
045000     MOVE SEC-REJ-NF-CT (SEC-PTR)   TO D3-NF-O.
045100     MOVE SEC-REJ-BR-CT (SEC-PTR)   TO D3-BR-O.
045200     WRITE RPT-REC FROM WS-DETAIL-REC-3
045300         AFTER ADVANCING 1.
045400     IF SEC-PTR = 2
045500         MOVE WS-VACATION-DAYS-DEBITED TO D4-DEBITED-O
045600         WRITE RPT-REC FROM WS-DETAIL-REC-4
045700             AFTER ADVANCING 1
045800     END-IF.
045900     ADD 6 TO WS-LINES.
046000 510-EXIT.
046100     EXIT.
046200 600-PAGE-BREAK.
046300     MOVE "600-PAGE-BREAK" TO PARA-NAME.
046400     MOVE WS-TODAY-CCYY TO HDR-CCYY.
046500     MOVE WS-TODAY-MMDD (1:2) TO HDR-MM.
046600     MOVE WS-TODAY-MMDD (3:2) TO HDR-DD.
046700     MOVE WS-PAGES TO PAGE-NBR-O.
046800     WRITE RPT-REC FROM WS-HDR-REC
046900         AFTER ADVANCING NEXT-PAGE.
047000     MOVE ZERO TO WS-LINES.
047100     ADD 1 TO WS-PAGES.
047200 600-EXIT.
047300     EXIT.
047400 800-OPEN-FILES.
047500     MOVE "800-OPEN-FILES" TO PARA-NAME.
047600     OPEN INPUT  TRANSACTION-FILE.
047700     IF NOT TRANFILE-OK
047800         MOVE "TRANSACTION-FILE OPEN FAILED" TO ABEND-REASON
047900         GO TO 1000-ABEND-RTN.
048100     OPEN INPUT  COLLAB-FILE.
048200     IF NOT COLLMSTR-OK
048300         MOVE "COLLAB-FILE OPEN FAILED" TO ABEND-REASON
048400         GO TO 1000-ABEND-RTN.
048600     OPEN INPUT  LEAVE-REQUEST-FILE.
048700     IF NOT LVRQMSTR-OK
048800         MOVE "LEAVE-REQUEST-FILE OPEN FAILED" TO ABEND-REASON
048900         GO TO 1000-ABEND-RTN.
049100     OPEN OUTPUT CONTROL-REPORT-FILE.
049200     OPEN OUTPUT SYSOUT.
049300 800-EXIT.
049400     EXIT.
049500 810-INIT-SECTION-TABLE.
049600     MOVE "810-INIT-SECTION-TABLE" TO PARA-NAME.
049700     SET SEC-PTR TO 1.
049800     MOVE "UNIT 1 - COLLABORATOR ROSTER MAINTENANCE"
049900         TO SEC-TITLE (SEC-PTR).
050000     SET SEC-PTR TO 2.
050100     MOVE "UNIT 2 - LEAVE REQUEST ADJUDICATION"
050200         TO SEC-TITLE (SEC-PTR).
050300     SET SEC-PTR TO 3.
050400     MOVE "UNIT 3 - PERFORMANCE NOTE LOGGING"
050500         TO SEC-TITLE (SEC-PTR).
050600     PERFORM 811-ZERO-COUNTERS THRU 811-EXIT
050700         VARYING SEC-PTR FROM 1 BY 1
050800         UNTIL SEC-PTR > 3.
050900 810-EXIT.
051000     EXIT.
051100 811-ZERO-COUNTERS.
051200     MOVE "811-ZERO-COUNTERS" TO PARA-NAME.
051300     MOVE ZERO TO SEC-READ-CT (SEC-PTR).
051400     MOVE ZERO TO SEC-APPLIED-CT (SEC-PTR).
051500     MOVE ZERO TO SEC-REJ-PERM-CT (SEC-PTR).
051600     MOVE ZERO TO SEC-REJ-NF-CT (SEC-PTR).
051700     MOVE ZERO TO SEC-REJ-BR-CT (SEC-PTR).
051800 811-EXIT.
051900     EXIT.
052000 820-BUILD-RUN-DATE.
052100     MOVE "820-BUILD-RUN-DATE" TO PARA-NAME.
052200     ACCEPT WS-DATE-6 FROM DATE.
052250     MOVE WS-DATE-6 TO WS-DATE-6-WORK.
052300     IF WS-DATE-6-YY < 50
052400         MOVE 20 TO WS-TODAY-CCYY (1:2)
052500     ELSE
052600         MOVE 19 TO WS-TODAY-CCYY (1:2)
052700     END-IF.
052800     MOVE WS-DATE-6-YY TO WS-TODAY-CCYY (3:2).
052900     MOVE WS-DATE-6-MM TO WS-TODAY-MMDD (1:2).
053000     MOVE WS-DATE-6-DD TO WS-TODAY-MMDD (3:2).
053100 820-EXIT.
053200     EXIT.
053300 850-CLOSE-FILES.
053400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
053500     CLOSE TRANSACTION-FILE.
053600     CLOSE COLLAB-FILE.
053700     CLOSE LEAVE-REQUEST-FILE.
053800     CLOSE CONTROL-REPORT-FILE.
053900     CLOSE SYSOUT.
054000 850-EXIT.
054100     EXIT.
054200 900-READ-TRANSACTION.
054300     MOVE "900-READ-TRANSACTION" TO PARA-NAME.
054400     READ TRANSACTION-FILE
054500         AT END
054600             MOVE "Y" TO WS-TRAN-EOF-SW
054700     END-READ.
054800 900-EXIT.
054900     EXIT.
055000 999-CLEANUP.
055100     MOVE "999-CLEANUP" TO PARA-NAME.
055200     DISPLAY "PERSCTRL - UNRECOGNIZED TX-TYPE COUNT: "
055300             WS-UNKNOWN-TRAN-CT.
055400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055500 999-EXIT.
055600     EXIT.
055700 1000-ABEND-RTN.
055800     MOVE "1000-ABEND-RTN" TO PARA-NAME.
055900     WRITE ABEND-REC.
056000     DISPLAY "PERSCTRL - ABEND - " ABEND-REASON.
056100     DIVIDE ZERO-VAL INTO ONE-VAL.
056200     STOP RUN.
