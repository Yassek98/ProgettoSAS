000100******************************************************************
000200*    PERSTRAN  --  PERSONNEL BATCH TRANSACTION RECORD             *
000300*    ONE RECORD PER REQUESTED OPERATION ON THE TRANSACTION-FILE,  *
000400*    LINE-SEQUENTIAL TEST DATA.  TX-ROLE-CODE STANDS IN FOR THE   *
000500*    LOGGED-IN USER'S ROLE - SEE TX-TYPE 88-LEVELS FOR THE GATE.  *
000600******************************************************************
000700*A.00.00 07/10/06 DPK  ORIGINAL LAYOUT FOR PERSONNEL CONVERSION  CR4417
000800*A.01.00 07/24/06 DPK  ADDED TX-FISCAL-CODE-PRESENT AND          CR4421
000900*                      TX-ADDRESS-PRESENT - UPDC NEEDS A WAY TO
001000*                      TELL "BLANK SUPPLIED" FROM "NOT SUPPLIED"
001100*                      SINCE THE FIELD HAS NO NULL IN COBOL
001200*A.02.00 09/15/06 DPK  ADDED CCYY/MM/DD REDEFINES OF THE LEAVE   CR4433
001300*                      START/END DATES FOR THE DURATION ROUTINE
001400* ------------------------------------------------------------- *
001500 01  PERS-TRAN-REC.
001600     05  TX-TYPE                  PIC X(04).
001700         88  TX-IS-ADDC               VALUE "ADDC".
001800         88  TX-IS-UPDC               VALUE "UPDC".
001900         88  TX-IS-DELC               VALUE "DELC".
002000         88  TX-IS-PROM               VALUE "PROM".
002100         88  TX-IS-EVLR               VALUE "EVLR".
002200         88  TX-IS-LOGP               VALUE "LOGP".
002300         88  TX-IS-NEWL               VALUE "NEWL".
002400     05  TX-ROLE-CODE             PIC X(01).
002500         88  TX-ROLE-IS-OWNER         VALUE "P".
002600         88  TX-ROLE-IS-ORGANIZER     VALUE "O".
002700     05  TX-COLLAB-ID             PIC 9(06).
002800     05  TX-NAME                  PIC X(40).
002900     05  TX-CONTACT               PIC X(40).
003000     05  TX-FISCAL-CODE           PIC X(16).
003100     05  TX-FISCAL-CODE-PRESENT   PIC X(01).
003200         88  TX-FISCAL-CODE-SUPPLIED  VALUE "Y".
003300     05  TX-ADDRESS               PIC X(60).
003400     05  TX-ADDRESS-PRESENT       PIC X(01).
003500         88  TX-ADDRESS-SUPPLIED      VALUE "Y".
003600     05  TX-LR-ID                 PIC 9(06).
003700     05  TX-LR-START-DATE         PIC 9(08).
003800     05  TX-LR-START-DATE-X REDEFINES TX-LR-START-DATE.
003900         10  TX-LR-START-CCYY     PIC 9(04).
004000         10  TX-LR-START-MM       PIC 9(02).
004100         10  TX-LR-START-DD       PIC 9(02).
004200     05  TX-LR-END-DATE           PIC 9(08).
004300     05  TX-LR-END-DATE-X REDEFINES TX-LR-END-DATE.
004400         10  TX-LR-END-CCYY       PIC 9(04).
004500         10  TX-LR-END-MM         PIC 9(02).
004600         10  TX-LR-END-DD         PIC 9(02).
004700     05  TX-APPROVE-FLAG          PIC X(01).
004800         88  TX-IS-APPROVE            VALUE "Y".
004900         88  TX-IS-REJECT             VALUE "N".
005000     05  TX-EVENT-ID              PIC 9(06).
005100     05  TX-AUTHOR-USER-ID        PIC 9(06).
005200     05  TX-NOTE-TEXT             PIC X(200).
005300     05  FILLER                   PIC X(06)  VALUE SPACES.
