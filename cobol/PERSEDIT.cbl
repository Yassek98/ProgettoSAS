000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PERSEDIT.
000300 AUTHOR.        D P KOVACH.
000400 INSTALLATION.  COBOL DEV CENTER - PERSONNEL SYSTEMS GROUP.
000500 DATE-WRITTEN.  06/19/2006.
000600 DATE-COMPILED.
000700 SECURITY.      THIS PROGRAM AND ITS COPYBOOKS ARE THE PROPERTY
000800                OF THE INSTALLATION.  UNAUTHORIZED USE, COPYING
000900                OR DISCLOSURE IS PROHIBITED.
001000******************************************************************
001100*                                                                *
001200*    R E M A R K S                                               *
001300*                                                                *
001400*    PERSEDIT EDITS AND APPLIES THE DAILY PERSONNEL-ROSTER AND   *
001500*    LEAVE-REQUEST TRANSACTIONS.  ONE PASS OVER THE TRANSACTION  *
001600*    FILE IS MADE; EACH RECORD IS DISPATCHED BY TX-TYPE TO ITS   *
001700*    OWN EDIT PARAGRAPH, WHICH CHECKS THE REQUESTER'S ROLE, THEN *
001800*    APPLIES THE CHANGE DIRECTLY AGAINST THE COLLABORATOR AND/OR *
001900*    LEAVE-REQUEST MASTERS.  REJECTED TRANSACTIONS ARE SKIPPED   *
002000*    AND COUNTED; THE FORMAL CONTROL TOTALS ARE PRODUCED BY THE  *
002100*    COMPANION PROGRAM PERSCTRL ON ITS OWN PASS OF THIS SAME     *
002200*    TRANSACTION FILE, SO THIS PROGRAM ONLY DISPLAYS A SHORT     *
002300*    OPERATOR-CONSOLE TRACE AT END OF RUN.                       *
002400*                                                                *
002500*    INPUT  FILE -  PERSTRAN   (TRANSACTION-FILE, LINE SEQ)      *
002600*    MASTER FILE -  COLLMSTR   (COLLABORATOR MASTER, RELATIVE)   *
002700*    MASTER FILE -  LVRQMSTR   (LEAVE-REQUEST MASTER, RELATIVE)  *
002800*    DUMP   FILE -  SYSOUT     (ABEND TRACE RECORDS)             *
002900*                                                                *
003000******************************************************************
003100*A.00.00 06/19/06 DPK  ORIGINAL PROGRAM, WRITTEN PER THE DAILY     CR4417
003200*                      COLLABORATOR/LEAVE MAINTENANCE REQUIREMENTS
003300*                      AS DESIGNED.  ADDC/UPDC/DELC/PROM AND
003400*                      NEWL/EVLR ALL HANDLED HERE SINCE BOTH
003500*                      UNITS SHARE THE ONE TRANSACTION FILE.
003600*A.01.00 07/24/06 DPK  ADDED THE PRESENCE-FLAG TEST IN 300-EDIT-  CR4421
003700*                      UPDC SO A DELIBERATE BLANK ON FISCAL CODE
003800*                      OR ADDRESS IS HONORED AS A CLEAR-OUT, NOT
003900*                      SKIPPED LIKE AN OMITTED NAME/CONTACT.
004000*A.02.00 09/15/06 DPK  ADDED 650-CALC-DURATION AND 660-CALC-      CR4433
004100*                      JULIAN-DAY FOR THE LEAVE-DAY COUNT ON
004200*                      EVLR.  NO COMPILER DATE-ARITHMETIC
004300*                      FUNCTION AVAILABLE ON THIS RELEASE.
004400*A.03.00 02/11/08 LTM  Y2K - TRANSACTION AND MASTER DATES ARE     Y2K
004500*                      ALL FULL CCYYMMDD, REVIEWED, NO CHANGE
004600*                      NEEDED.  RUN-DATE BUILD IN 000-HOUSE-
004700*                      KEEPING STILL WINDOWS A 6-DIGIT ACCEPT,
004800*                      SEE THE CENTURY TEST THERE.
004900*A.04.00 04/02/08 LTM  CONVERTED COLLMSTR AND LVRQMSTR FROM THE   CR4561
005000*                      ORIGINAL INDEXED DESIGN TO RELATIVE - THIS
005100*                      SHOP'S INDEXED SUPPORT IS NOT LICENSED ON
005200*                      THE TARGET LPAR FOR THIS SUBSYSTEM.  THE
005300*                      COLLAB/LEAVE-REQUEST ID IS ASSIGNED AS THE
005400*                      RELATIVE RECORD NUMBER, SEE 250- AND 625-.
005420*A.05.00 11/06/08 LTM  RESTORED THE SHOP'S GO TO <PARA>-EXIT      CR4588
005430*                      SHORT-CIRCUIT STYLE IN THE 200-/300-/400-/
005440*                      500-/700-/710- EDIT PARAGRAPHS AND IN
005450*                      800-OPEN-FILES - CODE REVIEW CORRECTLY
005460*                      CALLED OUT THE NESTED-IF REJECT LOGIC AS
005470*                      NOT THIS SHOP'S HABIT.  ADDED SPECIAL-
005480*                      NAMES, WHICH WAS MISSING FROM THIS PROGRAM.
005485*A.06.00 11/19/08 LTM  REWORDED THE 400-EDIT-DELC BANNER - IT WAS   CR4593
005486*                      REFERRING TO THE EVENT-ASSIGNMENT LOOKUP AS
005487*                      NOT YET BUILT RATHER THAN JUST SAYING SO.
005488*                      ALSO MOVED WS-DATE-6, WS-TIME-6,
005489*                      WS-TRAN-EOF-SW AND WS-ROLE-OK-SW OUT TO
005490*                      77-LEVELS TO MATCH THIS SHOP'S OWN HABIT -
005491*                      CODE REVIEW NOTED EVERY OTHER PROGRAM IN
005492*                      THIS FAMILY CARRIES ITS SCRATCH ACCEPT
005493*                      FIELDS AND SOME SWITCHES AT THE 77-LEVEL.
005494*A.07.00 11/21/08 LTM  CODE REVIEW ASKED FOR PLAINER WORDING IN    CR4597
005495*                      THE A.00.00 ENTRY ABOVE AND IN THE
005496*                      400-EDIT-DELC BANNER - REWORDED BOTH, NO
005497*                      FUNCTIONAL CHANGE.
005500* -------------------------------------------------------------- *
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-390.
005900 OBJECT-COMPUTER.  IBM-390.
005950 SPECIAL-NAMES.     C01 IS NEXT-PAGE.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT TRANSACTION-FILE  ASSIGN TO PERSTRAN
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS IS TRANFILE-STATUS.
006500     SELECT COLLAB-FILE       ASSIGN TO COLLMSTR
006600            ORGANIZATION IS RELATIVE
006700            ACCESS MODE IS DYNAMIC
006800            RELATIVE KEY IS WS-COLLAB-RRN
006900            FILE STATUS IS COLLMSTR-STATUS.
007000     SELECT LEAVE-REQUEST-FILE ASSIGN TO LVRQMSTR
007100            ORGANIZATION IS RELATIVE
007200            ACCESS MODE IS DYNAMIC
007300            RELATIVE KEY IS WS-LVRQ-RRN
007400            FILE STATUS IS LVRQMSTR-STATUS.
007500     SELECT SYSOUT            ASSIGN TO SYSOUT
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS IS SYSOUT-STATUS.
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  TRANSACTION-FILE
008100     LABEL RECORDS ARE STANDARD.
008200 COPY PERSTRAN.
008300 FD  COLLAB-FILE
008400     LABEL RECORDS ARE STANDARD.
008500 COPY COLLMSTR.
008600 FD  LEAVE-REQUEST-FILE
008700     LABEL RECORDS ARE STANDARD.
008800 COPY LVRQMSTR.
008900 FD  SYSOUT
009000     LABEL RECORDS ARE STANDARD.
009100 COPY ABENDREC.
009200 WORKING-STORAGE SECTION.
009300 01  FILE-STATUS-CODES.
009400     05  TRANFILE-STATUS          PIC X(02).
009500         88  TRANFILE-OK              VALUE "00".
009600         88  TRANFILE-EOF             VALUE "10".
009700     05  COLLMSTR-STATUS          PIC X(02).
009800         88  COLLMSTR-OK              VALUE "00".
009900         88  COLLMSTR-NOTFND          VALUE "23".
010000     05  LVRQMSTR-STATUS          PIC X(02).
010100         88  LVRQMSTR-OK              VALUE "00".
010200         88  LVRQMSTR-NOTFND          VALUE "23".
010300     05  SYSOUT-STATUS            PIC X(02).
010400 01  WS-RELATIVE-KEYS.
010500     05  WS-COLLAB-RRN            PIC 9(06)  COMP.
010600     05  WS-LVRQ-RRN              PIC 9(06)  COMP.
010700 01  WS-ID-ASSIGNMENT-WORK.
010800     05  WS-HIGH-COLLAB-ID        PIC 9(06)  COMP.
010900     05  WS-HIGH-LVRQ-ID          PIC 9(06)  COMP.
010950 01  WS-ID-ASSIGNMENT-DISPLAY REDEFINES WS-ID-ASSIGNMENT-WORK.
010960     05  WS-HIGH-COLLAB-ID-DS     PIC 9(06).
010970     05  WS-HIGH-LVRQ-ID-DS       PIC 9(06).
011000 01  WS-SWITCHES.
011300     05  WS-COLLAB-SCAN-EOF-SW    PIC X(01)  VALUE "N".
011400         88  WS-COLLAB-SCAN-EOF       VALUE "Y".
011500     05  WS-LVRQ-SCAN-EOF-SW      PIC X(01)  VALUE "N".
011600         88  WS-LVRQ-SCAN-EOF         VALUE "Y".
011900     05  WS-REJECT-REASON-SW      PIC X(01)  VALUE SPACE.
012000         88  WS-REJECT-PERMISSION     VALUE "P".
012100         88  WS-REJECT-NOTFOUND       VALUE "F".
012200         88  WS-REJECT-BUS-RULE       VALUE "B".
012210 77  WS-TRAN-EOF-SW               PIC X(01)  VALUE "N".
012220     88  WS-TRAN-EOF                  VALUE "Y".
012230 77  WS-ROLE-OK-SW                PIC X(01)  VALUE "N".
012240     88  WS-ROLE-OK                   VALUE "Y".
012250 77  WS-DATE-6                    PIC 9(06).
012260 77  WS-TIME-6                    PIC 9(06).
012300 01  WS-RUN-DATE-WORK.
012400     05  WS-DATE-6-WORK           PIC 9(06).
012500     05  WS-DATE-6-X REDEFINES WS-DATE-6-WORK.
012600         10  WS-DATE-6-YY         PIC 9(02).
012700         10  WS-DATE-6-MM         PIC 9(02).
012800         10  WS-DATE-6-DD         PIC 9(02).
013000     05  WS-TODAY-CCYYMMDD        PIC 9(08).
013100     05  WS-TODAY-CCYYMMDD-X REDEFINES WS-TODAY-CCYYMMDD.
013200         10  WS-TODAY-CCYY        PIC 9(04).
013300         10  WS-TODAY-MMDD        PIC 9(04).
013400 01  JULIAN-CALC-WORK.
013500     05  JC-CCYY                  PIC 9(04)  COMP.
013600     05  JC-MM                    PIC 9(02)  COMP.
013700     05  JC-DD                    PIC 9(02)  COMP.
013800     05  JC-A                     PIC 9(04)  COMP.
013900     05  JC-Y                     PIC 9(06)  COMP.
014000     05  JC-M                     PIC 9(04)  COMP.
014100     05  JC-JDN                   PIC 9(08)  COMP.
014200 01  WS-DURATION-WORK.
014300     05  WS-START-JDN             PIC 9(08)  COMP.
014400     05  WS-END-JDN               PIC 9(08)  COMP.
014500     05  WS-LEAVE-DAYS            PIC S9(05) COMP-3.
014600 01  COUNTERS-AND-ACCUMULATORS.
014700     05  WS-TRAN-READ-CT          PIC 9(07)  COMP-3  VALUE ZERO.
014800     05  WS-TRAN-APPLIED-CT       PIC 9(07)  COMP-3  VALUE ZERO.
014900     05  WS-TRAN-REJECT-CT        PIC 9(07)  COMP-3  VALUE ZERO.
015000     05  WS-VACATION-DAYS-DEBITED PIC S9(07) COMP-3  VALUE ZERO.
015100 01  ABEND-WORK-AREA.
015200     05  ZERO-VAL                 PIC S9(04) COMP    VALUE ZERO.
015300     05  ONE-VAL                  PIC S9(04) COMP    VALUE 1.
015400     05  FILLER                   PIC X(08)  VALUE "PERSEDIT".
015500 PROCEDURE DIVISION.
015501*    VALIDATION PARAGRAPHS SHORT-CIRCUIT ON THE FIRST REJECT
015502*    CONDITION VIA GO TO <PARA>-EXIT, SHOP STANDARD - SEE THE
015503*    DAILY MAINTENANCE PROGRAMS THIS WAS CONVERTED FROM.
015600 000-HOUSEKEEPING.
015700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
015900     PERFORM 820-BUILD-RUN-DATE THRU 820-EXIT.
016000     PERFORM 830-SCAN-COLLAB-HIGH-ID THRU 830-EXIT.
016100     PERFORM 840-SCAN-LVRQ-HIGH-ID THRU 840-EXIT.
016200 000-EXIT.
016300     EXIT.
016400 100-MAINLINE.
016500     MOVE "100-MAINLINE" TO PARA-NAME.
016600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016700     PERFORM 900-READ-TRANSACTION THRU 900-EXIT.
016800     PERFORM 150-DISPATCH-TRAN THRU 150-EXIT
016900         UNTIL WS-TRAN-EOF.
017000     PERFORM 999-CLEANUP THRU 999-EXIT.
017100     STOP RUN.
017200 100-EXIT.
017300     EXIT.
017400 150-DISPATCH-TRAN.
017500     MOVE "150-DISPATCH-TRAN" TO PARA-NAME.
017600     ADD 1 TO WS-TRAN-READ-CT.
017700     MOVE SPACE TO WS-REJECT-REASON-SW.
017800     EVALUATE TRUE
017900         WHEN TX-IS-ADDC  PERFORM 200-EDIT-ADDC THRU 200-EXIT
018000         WHEN TX-IS-UPDC  PERFORM 300-EDIT-UPDC THRU 300-EXIT
018100         WHEN TX-IS-DELC  PERFORM 400-EDIT-DELC THRU 400-EXIT
018200         WHEN TX-IS-PROM  PERFORM 500-EDIT-PROM THRU 500-EXIT
018300         WHEN TX-IS-NEWL  PERFORM 600-EDIT-NEWL THRU 600-EXIT
018400         WHEN TX-IS-EVLR  PERFORM 700-EDIT-EVLR THRU 700-EXIT
018500         WHEN OTHER       SET WS-REJECT-BUS-RULE TO TRUE
018600     END-EVALUATE.
018700     IF WS-REJECT-REASON-SW = SPACE
018800         ADD 1 TO WS-TRAN-APPLIED-CT
018900     ELSE
019000         ADD 1 TO WS-TRAN-REJECT-CT
019100     END-IF.
019200     PERFORM 900-READ-TRANSACTION THRU 900-EXIT.
019300 150-EXIT.
019400     EXIT.
019500 160-CHECK-ROLE-OWNER.
019600     MOVE "160-CHECK-ROLE-OWNER" TO PARA-NAME.
019700     IF TX-ROLE-IS-OWNER
019800         MOVE "Y" TO WS-ROLE-OK-SW
019900     ELSE
020000         MOVE "N" TO WS-ROLE-OK-SW
020100     END-IF.
020200 160-EXIT.
020300     EXIT.
020400 165-CHECK-ROLE-OWNER-OR-ORG.
020500     MOVE "165-CHECK-ROLE-OWNER-OR-ORG" TO PARA-NAME.
020600     IF TX-ROLE-IS-OWNER OR TX-ROLE-IS-ORGANIZER
020700         MOVE "Y" TO WS-ROLE-OK-SW
020800     ELSE
020900         MOVE "N" TO WS-ROLE-OK-SW
021000     END-IF.
021100 165-EXIT.
021200     EXIT.
021300******************************************************************
021400*    200-EDIT-ADDC - ADD A NEW CASUAL COLLABORATOR.  OWNER ONLY. *
021500******************************************************************
021600 200-EDIT-ADDC.
021700     MOVE "200-EDIT-ADDC" TO PARA-NAME.
021800     PERFORM 160-CHECK-ROLE-OWNER THRU 160-EXIT.
021900     IF NOT WS-ROLE-OK
022000         SET WS-REJECT-PERMISSION TO TRUE
022100         GO TO 200-EXIT.
022200     PERFORM 250-NEXT-COLLAB-ID THRU 250-EXIT.
022250     INITIALIZE COLL-MASTER-REC.
022300     MOVE WS-HIGH-COLLAB-ID  TO COLL-ID.
022400     MOVE TX-NAME            TO COLL-NAME.
022500     MOVE TX-CONTACT         TO COLL-CONTACT.
022600     MOVE TX-FISCAL-CODE     TO COLL-FISCAL-CODE.
022700     MOVE TX-ADDRESS         TO COLL-ADDRESS.
022800     SET COLL-IS-OCCASIONAL  TO TRUE.
022900     SET COLL-IS-ACTIVE      TO TRUE.
023000     MOVE ZERO               TO COLL-VACATION-DAYS.
023100     MOVE ZERO               TO COLL-USER-ID.
023300     MOVE WS-HIGH-COLLAB-ID  TO WS-COLLAB-RRN.
023400     WRITE COLL-MASTER-REC
023450         INVALID KEY
023480             SET WS-REJECT-BUS-RULE TO TRUE
023600     END-WRITE.
023800 200-EXIT.
023900     EXIT.
024000 250-NEXT-COLLAB-ID.
024100     MOVE "250-NEXT-COLLAB-ID" TO PARA-NAME.
024200     ADD 1 TO WS-HIGH-COLLAB-ID.
024300 250-EXIT.
024400     EXIT.
024500******************************************************************
024600*    300-EDIT-UPDC - UPDATE A COLLABORATOR'S PROFILE.  NAME AND  *
024700*    CONTACT ARE LEFT ALONE WHEN THE TRANSACTION SENDS THEM      *
024800*    BLANK (NOTHING TO CHANGE); FISCAL CODE AND ADDRESS ARE      *
024900*    REPLACED WHENEVER THE PRESENCE FLAG SAYS THE FIELD WAS      *
025000*    SUPPLIED AT ALL, EVEN IF THE VALUE SENT IS BLANK - A        CR4421
025100*    DELIBERATE CLEAR-OUT OF THE FIELD.                          CR4421
025200******************************************************************
025300 300-EDIT-UPDC.
025400     MOVE "300-EDIT-UPDC" TO PARA-NAME.
025500     PERFORM 165-CHECK-ROLE-OWNER-OR-ORG THRU 165-EXIT.
025600     IF NOT WS-ROLE-OK
025700         SET WS-REJECT-PERMISSION TO TRUE
025800         GO TO 300-EXIT.
025900     MOVE TX-COLLAB-ID TO WS-COLLAB-RRN.
026000     READ COLLAB-FILE
026100         INVALID KEY
026200             SET WS-REJECT-NOTFOUND TO TRUE
026300     END-READ.
026400     IF WS-REJECT-NOTFOUND
026450         GO TO 300-EXIT.
026500     IF TX-NAME NOT = SPACES
026600         MOVE TX-NAME TO COLL-NAME
026700     END-IF.
026800     IF TX-CONTACT NOT = SPACES
026900         MOVE TX-CONTACT TO COLL-CONTACT
027000     END-IF.
027100     IF TX-FISCAL-CODE-SUPPLIED
027200         MOVE TX-FISCAL-CODE TO COLL-FISCAL-CODE
027300     END-IF.
027400     IF TX-ADDRESS-SUPPLIED
027500         MOVE TX-ADDRESS TO COLL-ADDRESS
027600     END-IF.
027700     REWRITE COLL-MASTER-REC
027800         INVALID KEY
027900             SET WS-REJECT-BUS-RULE TO TRUE
028000     END-REWRITE.
028300 300-EXIT.
028400     EXIT.
028500******************************************************************
028600*    400-EDIT-DELC - DEACTIVATE A COLLABORATOR.  THE DAILY        *
028700*    MAINTENANCE REQUIREMENTS CALL FOR AN ACTIVE-EVENT-ASSIGNMENT *
028800*    CHECK BEFORE ALLOWING THIS, BUT THE ASSIGNMENT LOOKUP ITSELF *
028900*    IS NOT YET BUILT AND ALWAYS ANSWERS "NO ACTIVE ASSIGNMENTS" -*
029000*    SO NO LOOKUP IS CODED HERE, PER THE ORIGINAL DESIGN.         *
029100******************************************************************
029200 400-EDIT-DELC.
029300     MOVE "400-EDIT-DELC" TO PARA-NAME.
029400     PERFORM 165-CHECK-ROLE-OWNER-OR-ORG THRU 165-EXIT.
029500     IF NOT WS-ROLE-OK
029600         SET WS-REJECT-PERMISSION TO TRUE
029700         GO TO 400-EXIT.
029800     MOVE TX-COLLAB-ID TO WS-COLLAB-RRN.
029900     READ COLLAB-FILE
030000         INVALID KEY
030100             SET WS-REJECT-NOTFOUND TO TRUE
030200     END-READ.
030300     IF WS-REJECT-NOTFOUND
030350         GO TO 400-EXIT.
030400     SET COLL-IS-INACTIVE TO TRUE.
030500     REWRITE COLL-MASTER-REC
030600         INVALID KEY
030700             SET WS-REJECT-BUS-RULE TO TRUE
030800     END-REWRITE.
031100 400-EXIT.
031200     EXIT.
031300******************************************************************
031400*    500-EDIT-PROM - PROMOTE A CASUAL COLLABORATOR TO PERMANENT. *
031500*    OWNER ONLY; REJECTED IF THE COLLABORATOR IS ALREADY PERM.   *
031600******************************************************************
031700 500-EDIT-PROM.
031800     MOVE "500-EDIT-PROM" TO PARA-NAME.
031900     PERFORM 160-CHECK-ROLE-OWNER THRU 160-EXIT.
032000     IF NOT WS-ROLE-OK
032100         SET WS-REJECT-PERMISSION TO TRUE
032200         GO TO 500-EXIT.
032300     MOVE TX-COLLAB-ID TO WS-COLLAB-RRN.
032400     READ COLLAB-FILE
032500         INVALID KEY
032600             SET WS-REJECT-NOTFOUND TO TRUE
032700     END-READ.
032800     IF WS-REJECT-NOTFOUND
032850         GO TO 500-EXIT.
032900     IF COLL-IS-PERMANENT
033000         SET WS-REJECT-BUS-RULE TO TRUE
033050         GO TO 500-EXIT.
033200     SET COLL-IS-PERMANENT TO TRUE.
033300     REWRITE COLL-MASTER-REC
033400         INVALID KEY
033500             SET WS-REJECT-BUS-RULE TO TRUE
033600     END-REWRITE.
034000 500-EXIT.
034100     EXIT.
034200******************************************************************
034300*    600-EDIT-NEWL - FILE A NEW LEAVE REQUEST.  NO ROLE CHECK -  *
034400*    ANY COLLABORATOR MAY REQUEST LEAVE.  STARTS LIFE PENDING.   *
034500******************************************************************
034600 600-EDIT-NEWL.
034700     MOVE "600-EDIT-NEWL" TO PARA-NAME.
034750     PERFORM 625-NEXT-LVRQ-ID THRU 625-EXIT.
034800     INITIALIZE LVRQ-MASTER-REC.
034900     MOVE WS-HIGH-LVRQ-ID    TO LVRQ-ID.
035000     MOVE TX-COLLAB-ID       TO LVRQ-COLLAB-ID.
035100     MOVE TX-LR-START-DATE   TO LVRQ-START-DATE.
035200     MOVE TX-LR-END-DATE     TO LVRQ-END-DATE.
035300     SET LVRQ-IS-PENDING     TO TRUE.
035400     MOVE WS-TODAY-CCYYMMDD  TO LVRQ-REQUEST-DATE.
035600     MOVE WS-HIGH-LVRQ-ID    TO WS-LVRQ-RRN.
035700     WRITE LVRQ-MASTER-REC
035800         INVALID KEY
035900             SET WS-REJECT-BUS-RULE TO TRUE
036000     END-WRITE.
036100 600-EXIT.
036200     EXIT.
036300 625-NEXT-LVRQ-ID.
036400     MOVE "625-NEXT-LVRQ-ID" TO PARA-NAME.
036500     ADD 1 TO WS-HIGH-LVRQ-ID.
036600 625-EXIT.
036700     EXIT.
036800******************************************************************
036900*    650-CALC-DURATION - INCLUSIVE DAY COUNT BETWEEN TWO CCYYMMDD*
037000*    DATES (END-DATE MINUS START-DATE PLUS ONE).  NO COMPILER    *
037100*    DATE-ARITHMETIC INTRINSIC ON THIS RELEASE, SO BOTH DATES    *
037200*    ARE CONVERTED TO A JULIAN DAY NUMBER AND SUBTRACTED.         CR4433
037300******************************************************************
037400 650-CALC-DURATION.
037500     MOVE "650-CALC-DURATION" TO PARA-NAME.
037600     MOVE LVRQ-START-CCYY TO JC-CCYY.
037700     MOVE LVRQ-START-MM   TO JC-MM.
037800     MOVE LVRQ-START-DD   TO JC-DD.
037900     PERFORM 660-CALC-JULIAN-DAY THRU 660-EXIT.
038000     MOVE JC-JDN TO WS-START-JDN.
038100     MOVE LVRQ-END-CCYY TO JC-CCYY.
038200     MOVE LVRQ-END-MM   TO JC-MM.
038300     MOVE LVRQ-END-DD   TO JC-DD.
038400     PERFORM 660-CALC-JULIAN-DAY THRU 660-EXIT.
038500     MOVE JC-JDN TO WS-END-JDN.
038600     COMPUTE WS-LEAVE-DAYS = WS-END-JDN - WS-START-JDN + 1.
038700 650-EXIT.
038800     EXIT.
038900 660-CALC-JULIAN-DAY.
039000     MOVE "660-CALC-JULIAN-DAY" TO PARA-NAME.
039100     COMPUTE JC-A = (14 - JC-MM) / 12.
039200     COMPUTE JC-Y = JC-CCYY + 4800 - JC-A.
039300     COMPUTE JC-M = JC-MM + (12 * JC-A) - 3.
039400     COMPUTE JC-JDN = JC-DD + ((153 * JC-M) + 2) / 5
039500                  + (365 * JC-Y)
039600                  + (JC-Y / 4) - (JC-Y / 100) + (JC-Y / 400)
039700                  - 32045.
039800 660-EXIT.
039900     EXIT.
040000******************************************************************
040100*    700-EDIT-EVLR - OWNER EVALUATES A PENDING LEAVE REQUEST.    *
040200*    APPROVAL DEBITS THE VACATION BALANCE; REJECTION JUST        *
040300*    CHANGES THE STATUS.  INSUFFICIENT BALANCE IS A BUSINESS-    *
040400*    RULE REJECT, NOT AN APPROVAL.                               *
040500******************************************************************
040600 700-EDIT-EVLR.
040700     MOVE "700-EDIT-EVLR" TO PARA-NAME.
040800     PERFORM 160-CHECK-ROLE-OWNER THRU 160-EXIT.
040900     IF NOT WS-ROLE-OK
041000         SET WS-REJECT-PERMISSION TO TRUE
041100         GO TO 700-EXIT.
041200     MOVE TX-LR-ID TO WS-LVRQ-RRN.
041300     READ LEAVE-REQUEST-FILE
041400         INVALID KEY
041500             SET WS-REJECT-NOTFOUND TO TRUE
041600     END-READ.
041700     IF WS-REJECT-NOTFOUND
041750         GO TO 700-EXIT.
041800     IF NOT LVRQ-IS-PENDING
041900         SET WS-REJECT-BUS-RULE TO TRUE
041950         GO TO 700-EXIT.
042100     IF TX-IS-APPROVE
042200         PERFORM 710-APPROVE-LEAVE THRU 710-EXIT
042250         GO TO 700-EXIT.
042400     SET LVRQ-IS-REJECTED TO TRUE.
042500     REWRITE LVRQ-MASTER-REC
042600         INVALID KEY
042700             SET WS-REJECT-BUS-RULE TO TRUE
042800     END-REWRITE.
043300 700-EXIT.
043400     EXIT.
043500 710-APPROVE-LEAVE.
043600     MOVE "710-APPROVE-LEAVE" TO PARA-NAME.
043700     PERFORM 650-CALC-DURATION THRU 650-EXIT.
043800     MOVE LVRQ-COLLAB-ID TO WS-COLLAB-RRN.
043900     READ COLLAB-FILE
044000         INVALID KEY
044100             SET WS-REJECT-NOTFOUND TO TRUE
044200     END-READ.
044250     IF WS-REJECT-NOTFOUND
044260         GO TO 710-EXIT.
044300     IF COLL-VACATION-DAYS < WS-LEAVE-DAYS
044400         SET WS-REJECT-BUS-RULE TO TRUE
044450         GO TO 710-EXIT.
044700     SUBTRACT WS-LEAVE-DAYS FROM COLL-VACATION-DAYS.
044800     REWRITE COLL-MASTER-REC
044900         INVALID KEY
045000             SET WS-REJECT-BUS-RULE TO TRUE
045100     END-REWRITE.
045150     IF WS-REJECT-BUS-RULE
045160         GO TO 710-EXIT.
045300     SET LVRQ-IS-APPROVED TO TRUE.
045400     REWRITE LVRQ-MASTER-REC
045500         INVALID KEY
045600             SET WS-REJECT-BUS-RULE TO TRUE
045700     END-REWRITE.
045750     IF WS-REJECT-BUS-RULE
045760         GO TO 710-EXIT.
045800     ADD WS-LEAVE-DAYS TO WS-VACATION-DAYS-DEBITED.
046200 710-EXIT.
046300     EXIT.
046400******************************************************************
046500*    800-OPEN-FILES / 850-CLOSE-FILES / 900-READ-TRANSACTION -   *
046600*    STANDARD I-O SHELL PARAGRAPHS, SHOP PATTERN.                *
046700******************************************************************
046800 800-OPEN-FILES.
046900     MOVE "800-OPEN-FILES" TO PARA-NAME.
047000     OPEN INPUT  TRANSACTION-FILE.
047100     IF NOT TRANFILE-OK
047200         MOVE "TRANSACTION-FILE OPEN FAILED" TO ABEND-REASON
047300         GO TO 1000-ABEND-RTN.
047500     OPEN I-O    COLLAB-FILE.
047600     IF NOT COLLMSTR-OK
047700         MOVE "COLLAB-FILE OPEN FAILED" TO ABEND-REASON
047800         GO TO 1000-ABEND-RTN.
048000     OPEN I-O    LEAVE-REQUEST-FILE.
048100     IF NOT LVRQMSTR-OK
048200         MOVE "LEAVE-REQUEST-FILE OPEN FAILED" TO ABEND-REASON
048300         GO TO 1000-ABEND-RTN.
048500     OPEN OUTPUT SYSOUT.
048600 800-EXIT.
048700     EXIT.
048800 820-BUILD-RUN-DATE.
048900     MOVE "820-BUILD-RUN-DATE" TO PARA-NAME.
049000     ACCEPT WS-DATE-6 FROM DATE.
049100     ACCEPT WS-TIME-6 FROM TIME.
049150     MOVE WS-DATE-6 TO WS-DATE-6-WORK.
049200     IF WS-DATE-6-YY < 50
049300         MOVE 20 TO WS-TODAY-CCYY (1:2)
049400     ELSE
049500         MOVE 19 TO WS-TODAY-CCYY (1:2)
049600     END-IF.
049700     MOVE WS-DATE-6-YY TO WS-TODAY-CCYY (3:2).
049800     MOVE WS-DATE-6-MM TO WS-TODAY-MMDD (1:2).
049900     MOVE WS-DATE-6-DD TO WS-TODAY-MMDD (3:2).
050000 820-EXIT.
050100     EXIT.
050200 830-SCAN-COLLAB-HIGH-ID.
050300     MOVE "830-SCAN-COLLAB-HIGH-ID" TO PARA-NAME.
050400     MOVE ZERO TO WS-HIGH-COLLAB-ID.
050500     MOVE "N" TO WS-COLLAB-SCAN-EOF-SW.
050600     PERFORM 831-READ-NEXT-COLLAB THRU 831-EXIT
050700         UNTIL WS-COLLAB-SCAN-EOF.
050800 830-EXIT.
050900     EXIT.
051000 831-READ-NEXT-COLLAB.
051100     MOVE "831-READ-NEXT-COLLAB" TO PARA-NAME.
051200     READ COLLAB-FILE NEXT RECORD
051300         AT END
051400             MOVE "Y" TO WS-COLLAB-SCAN-EOF-SW
051500     END-READ.
051600     IF NOT WS-COLLAB-SCAN-EOF
051700         MOVE COLL-ID TO WS-HIGH-COLLAB-ID
051800     END-IF.
051900 831-EXIT.
052000     EXIT.
052100 840-SCAN-LVRQ-HIGH-ID.
052200     MOVE "840-SCAN-LVRQ-HIGH-ID" TO PARA-NAME.
052300     MOVE ZERO TO WS-HIGH-LVRQ-ID.
052400     MOVE "N" TO WS-LVRQ-SCAN-EOF-SW.
052500     PERFORM 841-READ-NEXT-LVRQ THRU 841-EXIT
052600         UNTIL WS-LVRQ-SCAN-EOF.
052700 840-EXIT.
052800     EXIT.
052900 841-READ-NEXT-LVRQ.
053000     MOVE "841-READ-NEXT-LVRQ" TO PARA-NAME.
053100     READ LEAVE-REQUEST-FILE NEXT RECORD
053200         AT END
053300             MOVE "Y" TO WS-LVRQ-SCAN-EOF-SW
053400     END-READ.
053500     IF NOT WS-LVRQ-SCAN-EOF
053600         MOVE LVRQ-ID TO WS-HIGH-LVRQ-ID
053700     END-IF.
053800 841-EXIT.
053900     EXIT.
054000 850-CLOSE-FILES.
054100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
054200     CLOSE TRANSACTION-FILE.
054300     CLOSE COLLAB-FILE.
054400     CLOSE LEAVE-REQUEST-FILE.
054500     CLOSE SYSOUT.
054600 850-EXIT.
054700     EXIT.
054800 900-READ-TRANSACTION.
054900     MOVE "900-READ-TRANSACTION" TO PARA-NAME.
055000     READ TRANSACTION-FILE
055100         AT END
055200             MOVE "Y" TO WS-TRAN-EOF-SW
055300     END-READ.
055400 900-EXIT.
055500     EXIT.
055600 999-CLEANUP.
055700     MOVE "999-CLEANUP" TO PARA-NAME.
055800     DISPLAY "PERSEDIT - TRANSACTIONS READ    : " WS-TRAN-READ-CT.
055900     DISPLAY "PERSEDIT - TRANSACTIONS APPLIED  : "
056000             WS-TRAN-APPLIED-CT.
056100     DISPLAY "PERSEDIT - TRANSACTIONS REJECTED : "
056200             WS-TRAN-REJECT-CT.
056300     DISPLAY "PERSEDIT - VACATION DAYS DEBITED  : "
056400             WS-VACATION-DAYS-DEBITED.
056500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
056600 999-EXIT.
056700     EXIT.
056800 1000-ABEND-RTN.
056900     MOVE "1000-ABEND-RTN" TO PARA-NAME.
057000     WRITE ABEND-REC.
057100     DISPLAY "PERSEDIT - ABEND - " ABEND-REASON.
057200     DIVIDE ZERO-VAL INTO ONE-VAL.
057300     STOP RUN.
