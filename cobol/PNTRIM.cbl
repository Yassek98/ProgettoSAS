000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    PNTRIM.
000400 AUTHOR.        D P KOVACH.
000500 INSTALLATION.  COBOL DEV CENTER - PERSONNEL SYSTEMS GROUP.
000600 DATE-WRITTEN.  06/26/2006.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*    R E M A R K S                                               *
001100*    RETURNS THE TRIMMED LENGTH OF A PERFORMANCE-NOTE FREE-TEXT  *
001200*    FIELD (TRAILING SPACES ONLY - LEADING AND EMBEDDED SPACES   *
001300*    ARE PART OF THE NOTE) SO PERSNOTE CAN LOG HOW MUCH OF THE   *
001400*    200-BYTE NOTE AREA WAS ACTUALLY USED.  CALLED SUBPROGRAM,   *
001500*    NO FILES OF ITS OWN.                                       *
001600******************************************************************
001700*A.00.00 06/26/06 DPK  ORIGINAL, ADAPTED FROM THE SHOP'S GENERAL  CR4417
001800*                      STRLTH UTILITY FOR THE PERFORMANCE-NOTE
001900*                      LOG.  REWORKED TO TALLY TRAILING SPACES
002000*                      DIRECTLY INSTEAD OF REVERSING THE STRING -
002100*                      THIS RELEASE'S COMPILER DOES NOT CARRY THE
002200*                      REVERSE INTRINSIC, ONLY INSPECT TALLYING.
002300* -------------------------------------------------------------- *
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER.  IBM-390.
002700 OBJECT-COMPUTER.  IBM-390.
002800 DATA DIVISION.
002900 WORKING-STORAGE SECTION.
003000 01  MISC-FIELDS.
003100     05  WS-TRAILING-SPACE-CT     PIC S9(04) COMP.
003200     05  FILLER                   PIC X(04)  VALUE SPACES.
003300 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.
003400     05  WS-TRAILING-SPACE-CT-DS  PIC 9999.
003500     05  FILLER                   PIC X(04).
003600 LINKAGE SECTION.
003700 01  NOTE-TEXT                    PIC X(200).
003800 01  NOTE-TEXT-HALVES REDEFINES NOTE-TEXT.
003900     05  NOTE-TEXT-FIRST-HALF     PIC X(100).
004000     05  NOTE-TEXT-SECOND-HALF    PIC X(100).
004100 01  RETURN-LTH                   PIC S9(04).
004200 01  RETURN-LTH-DS REDEFINES RETURN-LTH PIC 9(04).
004300 PROCEDURE DIVISION USING NOTE-TEXT, RETURN-LTH.
004400 000-TRIM-NOTE-TEXT.
004500     MOVE ZERO TO WS-TRAILING-SPACE-CT.
004600     INSPECT NOTE-TEXT
004700         TALLYING WS-TRAILING-SPACE-CT FOR TRAILING SPACES.
004800     COMPUTE RETURN-LTH =
004900         LENGTH OF NOTE-TEXT - WS-TRAILING-SPACE-CT.
005000     GOBACK.
