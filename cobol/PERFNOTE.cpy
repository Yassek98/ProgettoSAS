000100******************************************************************
000200*    PERFNOTE  --  PERFORMANCE NOTE LOG RECORD                    *
000300*    APPEND-ONLY QSAM LOG, ONE RECORD PER NOTE LOGGED AGAINST A   *
000400*    COLLABORATOR (OPTIONALLY TIED TO AN EVENT).  NO KEY -       *
000500*    NEVER RE-READ BY PN-ID, NEVER UPDATED, NEVER DELETED.        *
000600******************************************************************
000700*A.00.00 06/26/06 DPK  ORIGINAL LAYOUT FOR PERSONNEL CONVERSION  CR4417
000800*A.01.00 03/30/07 DPK  WIDENED PN-NOTE-TEXT FROM 120 TO 200 PER
000900*                      OWNER REQUEST - NOTES WERE TRUNCATING     CR4502
001000* ------------------------------------------------------------- *
001100 01  PERF-NOTE-REC.
001200     05  PN-ID                    PIC 9(06).
001300     05  PN-COLLAB-ID             PIC 9(06).
001400     05  PN-EVENT-ID              PIC 9(06).
001500     05  PN-AUTHOR-USER-ID        PIC 9(06).
001600     05  PN-NOTE-TEXT             PIC X(200).
001700     05  PN-CREATED-DATE          PIC 9(08).
001800     05  PN-CREATED-TIME          PIC 9(06).
001900     05  FILLER                   PIC X(02)  VALUE SPACES.
