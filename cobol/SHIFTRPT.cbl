000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SHIFTRPT.
000300 AUTHOR.        D P KOVACH.
000400 INSTALLATION.  COBOL DEV CENTER - PERSONNEL SYSTEMS GROUP.
000500 DATE-WRITTEN.  07/03/2006.
000600 DATE-COMPILED.
000700 SECURITY.      THIS PROGRAM AND ITS COPYBOOKS ARE THE PROPERTY
000800                OF THE INSTALLATION.  UNAUTHORIZED USE, COPYING
000900                OR DISCLOSURE IS PROHIBITED.
001000******************************************************************
001100*                                                                *
001200*    R E M A R K S                                               *
001300*                                                                *
001400*    SHIFTRPT READS THE FULL SHIFT ROSTER INTO A WORKING-STORAGE *
001500*    TABLE, SORTS IT IN MEMORY BY SHIFT DATE AND THEN BY START   *
001600*    TIME (STABLE ON THE ORIGINAL FILE ORDER WITHIN A TIE), AND  *
001700*    PRINTS THE SHIFT ROSTER REPORT WITH A FINAL CONTROL-TOTAL   *
001800*    LINE.  THE TABLE IS FIXED AT 500 ENTRIES - THIS RUN ABENDS  *
001900*    RATHER THAN TRUNCATE IF THE SHIFT FILE EVER GROWS PAST IT.  *
002000*                                                                *
002100*    INPUT  FILE -  SHIFTREC   (SHIFT-FILE, QSAM)                *
002200*    OUTPUT FILE -  SHIFTRPT   (SHIFT ROSTER REPORT, QSAM PRINT) *
002300*    DUMP   FILE -  SYSOUT     (ABEND TRACE RECORDS)             *
002400*                                                                *
002500******************************************************************
002600*A.00.00 07/03/06 DPK  ORIGINAL PROGRAM, WRITTEN PER THE          CR4418
002700*                      SHIFT ROSTER LISTING REQUIREMENTS.
002800*                      REUSES PATLIST'S READ-ALL/SORT/PRINT-WITH-
002900*                      HEADERS SHAPE, INCLUDING THE PAGE-BREAK
003000*                      AND HEADING PARAGRAPHS.
003100*A.01.00 07/10/06 DPK  TABLE SORT IS A STRAIGHT BUBBLE SORT, SAME CR4418
003200*                      AS THE SHOP'S OTHER TABLE-SORT UTILITIES -
003300*                      VOLUME HERE NEVER JUSTIFIES A SORT VERB.
003400*A.02.00 02/11/08 LTM  Y2K - SH-DATE IS FULL CCYYMMDD, REVIEWED,  Y2K
003500*                      NO CHANGE NEEDED.
003520*A.03.00 11/06/08 LTM  RESTORED THE SHOP'S GO TO 1000-ABEND-RTN   CR4588
003540*                      STYLE FOR THE TABLE-OVERFLOW GUARD IN
003550*                      220-LOAD-ONE-SHIFT AND THE FILE-OPEN CHECK
003560*                      IN 800-OPEN-FILES - CODE REVIEW CORRECTLY
003570*                      CALLED OUT THE PERFORM FORM AS NOT THIS
003580*                      SHOP'S HABIT FOR A FATAL CONDITION.
003610*A.04.00 11/21/08 LTM  CODE REVIEW ASKED FOR PLAINER WORDING IN    CR4597
003620*                      THE A.00.00 ENTRY - REWORDED, NO
003630*                      FUNCTIONAL CHANGE.
003650* -------------------------------------------------------------- *
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-390.
004000 OBJECT-COMPUTER.  IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS NEXT-PAGE.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SHIFT-FILE        ASSIGN TO SHIFTREC
004600            ORGANIZATION IS SEQUENTIAL
004700            FILE STATUS IS SHIFTREC-STATUS.
004800     SELECT SHIFT-ROSTER-REPORT-FILE ASSIGN TO SHIFTRPT
004900            ORGANIZATION IS SEQUENTIAL
005000            FILE STATUS IS RPTFILE-STATUS.
005100     SELECT SYSOUT            ASSIGN TO SYSOUT
005200            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS IS SYSOUT-STATUS.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  SHIFT-FILE
005700     LABEL RECORDS ARE STANDARD.
005800 COPY SHIFTREC.
005900 FD  SHIFT-ROSTER-REPORT-FILE
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 132 CHARACTERS
006300     BLOCK CONTAINS 0 RECORDS
006400     DATA RECORD IS RPT-REC.
006500 01  RPT-REC                      PIC X(132).
006600 FD  SYSOUT
006700     LABEL RECORDS ARE STANDARD.
006800 COPY ABENDREC.
006900 WORKING-STORAGE SECTION.
007000 01  FILE-STATUS-CODES.
007100     05  SHIFTREC-STATUS          PIC X(02).
007200         88  SHIFTREC-OK              VALUE "00".
007300         88  SHIFTREC-EOF             VALUE "10".
007400     05  RPTFILE-STATUS           PIC X(02).
007500     05  SYSOUT-STATUS            PIC X(02).
007600 01  WS-SWITCHES.
007700     05  WS-SHIFT-EOF-SW          PIC X(01)  VALUE "N".
007800         88  WS-SHIFT-EOF             VALUE "Y".
007900 01  SHIFT-TABLE-AREA.
008000     05  WS-SHIFT-TABLE-CT        PIC 9(04)  COMP.
008100     05  WS-SHIFT-TABLE OCCURS 500 TIMES
008200                INDEXED BY ST-IDX, ST-CMP-IDX.
008300         10  ST-ID                PIC 9(06).
008400         10  ST-DATE              PIC 9(08).
008500         10  ST-DATE-X REDEFINES ST-DATE.
008600             15  ST-DATE-CCYY     PIC 9(04).
008700             15  ST-DATE-MMDD     PIC 9(04).
008800         10  ST-START-TIME        PIC 9(06).
008900         10  ST-END-TIME          PIC 9(06).
009000         10  ST-BOOKING-COUNT     PIC 9(03).
009100         10  ST-BOOKING-TABLE.
009200             15  ST-BOOKED-USER-ID OCCURS 20 TIMES
009300                                  PIC 9(06).
009400 01  SORT-WORK-AREA.
009500     05  WS-SWAP-ENTRY            PIC X(200).
009600     05  WS-SORT-DONE-SW          PIC X(01).
009700         88  WS-SORT-DONE             VALUE "Y".
009800 01  WS-PRINT-CONTROL.
009900     05  WS-LINES                 PIC 9(02)  VALUE 2.
010000     05  WS-PAGES                 PIC 9(03)  VALUE 1.
010100 01  WS-RUN-DATE-WORK.
010200     05  WS-DATE-6                PIC 9(06).
010300     05  WS-DATE-6-X REDEFINES WS-DATE-6.
010400         10  WS-DATE-6-YY         PIC 9(02).
010500         10  WS-DATE-6-MM         PIC 9(02).
010600         10  WS-DATE-6-DD         PIC 9(02).
010700     05  WS-TODAY-CCYYMMDD        PIC 9(08).
010800     05  WS-TODAY-CCYYMMDD-X REDEFINES WS-TODAY-CCYYMMDD.
010900         10  WS-TODAY-CCYY        PIC 9(04).
011000         10  WS-TODAY-MMDD        PIC 9(04).
011100 01  WS-HDR-REC.
011200     05  FILLER                   PIC X(01) VALUE SPACE.
011300     05  HDR-DATE.
011400         10  HDR-CCYY             PIC 9(04).
011500         10  FILLER               PIC X(01) VALUE "-".
011600         10  HDR-MM               PIC 9(02).
011700         10  FILLER               PIC X(01) VALUE "-".
011800         10  HDR-DD               PIC 9(02).
011900     05  FILLER                   PIC X(18) VALUE SPACE.
012000     05  FILLER                   PIC X(50) VALUE
012100         "Shift Roster Report".
012200     05  FILLER                   PIC X(26)
012300         VALUE "Page Number:" JUSTIFIED RIGHT.
012400     05  PAGE-NBR-O               PIC ZZ9.
012500 01  WS-COLM-HDR-REC.
012600     05  FILLER                   PIC X(14) VALUE "SHIFT-DATE".
012700     05  FILLER                   PIC X(12) VALUE "START-TIME".
012800     05  FILLER                   PIC X(12) VALUE "END-TIME".
012900     05  FILLER                   PIC X(08) VALUE "BOOKED".
013000     05  FILLER                   PIC X(86) VALUE "BOOKED-IDS".
013100 01  WS-SHIFT-RPT-REC.
013200     05  DET-DATE-O               PIC 9(08).
013300     05  FILLER                   PIC X(06) VALUE SPACE.
013400     05  DET-START-O              PIC 9(06).
013500     05  FILLER                   PIC X(06) VALUE SPACE.
013600     05  DET-END-O                PIC 9(06).
013700     05  FILLER                   PIC X(06) VALUE SPACE.
013800     05  DET-COUNT-O              PIC ZZ9.
013900     05  FILLER                   PIC X(05) VALUE SPACE.
014000     05  DET-IDS-O                PIC X(86).
014100 01  WS-TOTAL-REC.
014200     05  FILLER                   PIC X(01) VALUE SPACE.
014300     05  FILLER                   PIC X(20) VALUE
014400         "TOTAL SHIFTS LISTED:".
014500     05  TOT-SHIFT-CT-O           PIC ZZZ,ZZ9.
014600     05  FILLER                   PIC X(04) VALUE SPACE.
014700     05  FILLER                   PIC X(22) VALUE
014800         "TOTAL DISTINCT BOOKED:".
014900     05  TOT-BOOKING-CT-O         PIC ZZZ,ZZ9.
015000 01  WS-BLANK-LINE                PIC X(132) VALUE SPACES.
015100 01  COUNTERS-AND-ACCUMULATORS.
015200     05  WS-SHIFT-COUNT           PIC 9(07)  COMP-3  VALUE ZERO.
015300     05  WS-BOOKING-TOTAL         PIC 9(07)  COMP-3  VALUE ZERO.
015400     05  WS-IDS-BUILD-PTR         PIC 9(03)  COMP.
015500 01  ABEND-WORK-AREA.
015600     05  ZERO-VAL                 PIC S9(04) COMP    VALUE ZERO.
015700     05  ONE-VAL                  PIC S9(04) COMP    VALUE 1.
015800     05  FILLER                   PIC X(08)  VALUE "SHIFTRPT".
015900 PROCEDURE DIVISION.
016000 000-HOUSEKEEPING.
016100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016300     PERFORM 820-BUILD-RUN-DATE THRU 820-EXIT.
016400 000-EXIT.
016500     EXIT.
016600 100-MAINLINE.
016700     MOVE "100-MAINLINE" TO PARA-NAME.
016800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016900     PERFORM 200-LOAD-SHIFTS THRU 200-EXIT.
017000     PERFORM 300-SORT-SHIFTS THRU 300-EXIT.
017100     PERFORM 400-PRINT-ROSTER THRU 400-EXIT.
017200     PERFORM 450-PRINT-TOTALS THRU 450-EXIT.
017300     PERFORM 999-CLEANUP THRU 999-EXIT.
017400     STOP RUN.
017500 100-EXIT.
017600     EXIT.
017700******************************************************************
017800*    200-LOAD-SHIFTS - READ THE ENTIRE SHIFT FILE INTO THE       *
017900*    WORKING-STORAGE TABLE.  NO EDITING DONE HERE - THE SHIFT    *
018000*    FILE IS MAINTAINED ELSEWHERE, THIS RUN ONLY REPORTS ON IT.  *
018100******************************************************************
018200 200-LOAD-SHIFTS.
018300     MOVE "200-LOAD-SHIFTS" TO PARA-NAME.
018400     MOVE ZERO TO WS-SHIFT-TABLE-CT.
018500     SET ST-IDX TO 1.
018600     PERFORM 210-READ-SHIFT THRU 210-EXIT.
018700     PERFORM 220-LOAD-ONE-SHIFT THRU 220-EXIT
018800         UNTIL WS-SHIFT-EOF.
018900 200-EXIT.
019000     EXIT.
019100 210-READ-SHIFT.
019200     MOVE "210-READ-SHIFT" TO PARA-NAME.
019300     READ SHIFT-FILE
019400         AT END
019500             MOVE "Y" TO WS-SHIFT-EOF-SW
019600     END-READ.
019700 210-EXIT.
019800     EXIT.
019900 220-LOAD-ONE-SHIFT.
020000     MOVE "220-LOAD-ONE-SHIFT" TO PARA-NAME.
020100     IF WS-SHIFT-TABLE-CT > 499
020200         MOVE "SHIFT TABLE OVERFLOW - 500 ENTRY LIMIT" TO
020300                 ABEND-REASON
020400         GO TO 1000-ABEND-RTN.
020600     ADD 1 TO WS-SHIFT-TABLE-CT.
020700     SET ST-IDX TO WS-SHIFT-TABLE-CT.
020800     MOVE SH-ID            TO ST-ID (ST-IDX).
020900     MOVE SH-DATE          TO ST-DATE (ST-IDX).
021000     MOVE SH-START-TIME    TO ST-START-TIME (ST-IDX).
021100     MOVE SH-END-TIME      TO ST-END-TIME (ST-IDX).
021200     MOVE SH-BOOKING-COUNT TO ST-BOOKING-COUNT (ST-IDX).
021300     MOVE SH-BOOKING-TABLE TO ST-BOOKING-TABLE (ST-IDX).
021400     ADD 1 TO WS-SHIFT-COUNT.
021500     ADD SH-BOOKING-COUNT TO WS-BOOKING-TOTAL.
021600     PERFORM 210-READ-SHIFT THRU 210-EXIT.
021700 220-EXIT.
021800     EXIT.
021900******************************************************************
022000*    300-SORT-SHIFTS - STABLE BUBBLE SORT OF THE SHIFT TABLE BY  *
022100*    SH-DATE ASCENDING, THEN SH-START-TIME ASCENDING.  A TRUE    *
022200*    BUBBLE SORT ONLY SWAPS ADJACENT ENTRIES WHEN THE LEFT ONE   *
022300*    SORTS STRICTLY AFTER THE RIGHT ONE, SO EQUAL KEYS NEVER     *
022400*    CHANGE RELATIVE ORDER - THIS IS WHAT KEEPS IT STABLE.       *
022500******************************************************************
022600 300-SORT-SHIFTS.
022700     MOVE "300-SORT-SHIFTS" TO PARA-NAME.
022800     IF WS-SHIFT-TABLE-CT > 1
022900         MOVE "N" TO WS-SORT-DONE-SW
023000         PERFORM 310-SORT-PASS THRU 310-EXIT
023100             UNTIL WS-SORT-DONE
023200     END-IF.
023300 300-EXIT.
023400     EXIT.
023500 310-SORT-PASS.
023600     MOVE "310-SORT-PASS" TO PARA-NAME.
023700     SET WS-SORT-DONE TO TRUE.
023800     SET ST-IDX TO 1.
023900     PERFORM 320-SORT-COMPARE THRU 320-EXIT
024000         VARYING ST-IDX FROM 1 BY 1
024100         UNTIL ST-IDX > WS-SHIFT-TABLE-CT - 1.
024200 310-EXIT.
024300     EXIT.
024400 320-SORT-COMPARE.
024500     MOVE "320-SORT-COMPARE" TO PARA-NAME.
024600     SET ST-CMP-IDX TO ST-IDX.
024700     SET ST-CMP-IDX UP BY 1.
024800     IF  ST-DATE (ST-IDX) > ST-DATE (ST-CMP-IDX)
024900         OR (ST-DATE (ST-IDX) = ST-DATE (ST-CMP-IDX)
024950             AND ST-START-TIME (ST-IDX) >
024960                 ST-START-TIME (ST-CMP-IDX))
025000         MOVE WS-SHIFT-TABLE (ST-IDX) TO WS-SWAP-ENTRY
025100         MOVE WS-SHIFT-TABLE (ST-CMP-IDX) TO
025200                 WS-SHIFT-TABLE (ST-IDX)
025300         MOVE WS-SWAP-ENTRY TO WS-SHIFT-TABLE (ST-CMP-IDX)
025400         SET WS-SORT-DONE-SW TO "N"
025500     END-IF.
025600 320-EXIT.
025700     EXIT.
025800******************************************************************
025900*    400-PRINT-ROSTER - ONE DETAIL LINE PER SHIFT, NO CONTROL    *
026000*    BREAKS.  BOOKED-IDS IS A SPACE-SEPARATED LIST BUILT FROM    *
026100*    THE FIXED 20-ENTRY BOOKING TABLE, TRUNCATED TO THE PRINT    *
026200*    AREA WIDTH IF A SHIFT IS VERY HEAVILY BOOKED.               *
026300******************************************************************
026400 400-PRINT-ROSTER.
026500     MOVE "400-PRINT-ROSTER" TO PARA-NAME.
026600     PERFORM 600-PAGE-BREAK THRU 600-EXIT.
026700     IF WS-SHIFT-TABLE-CT > 0
026800         PERFORM 410-PRINT-ONE-SHIFT THRU 410-EXIT
026900             VARYING ST-IDX FROM 1 BY 1
027000             UNTIL ST-IDX > WS-SHIFT-TABLE-CT
027100     END-IF.
027200 400-EXIT.
027300     EXIT.
027400 410-PRINT-ONE-SHIFT.
027500     MOVE "410-PRINT-ONE-SHIFT" TO PARA-NAME.
027600     MOVE ST-DATE (ST-IDX)          TO DET-DATE-O.
027700     MOVE ST-START-TIME (ST-IDX)    TO DET-START-O.
027800     MOVE ST-END-TIME (ST-IDX)      TO DET-END-O.
027900     MOVE ST-BOOKING-COUNT (ST-IDX) TO DET-COUNT-O.
028000     PERFORM 420-BUILD-BOOKED-IDS THRU 420-EXIT.
028100     WRITE RPT-REC FROM WS-SHIFT-RPT-REC
028200         AFTER ADVANCING 1.
028300     ADD 1 TO WS-LINES.
028400     IF WS-LINES > 45
028500         PERFORM 600-PAGE-BREAK THRU 600-EXIT
028600     END-IF.
028700 410-EXIT.
028800     EXIT.
028900 420-BUILD-BOOKED-IDS.
029000     MOVE "420-BUILD-BOOKED-IDS" TO PARA-NAME.
029100     MOVE SPACES TO DET-IDS-O.
029200     MOVE 1 TO WS-IDS-BUILD-PTR.
029300     IF ST-BOOKING-COUNT (ST-IDX) > 0
029400         PERFORM 430-APPEND-ONE-ID THRU 430-EXIT
029500             VARYING ST-CMP-IDX FROM 1 BY 1
029600             UNTIL ST-CMP-IDX > ST-BOOKING-COUNT (ST-IDX)
029700     END-IF.
029800 420-EXIT.
029900     EXIT.
030000 430-APPEND-ONE-ID.
030100     MOVE "430-APPEND-ONE-ID" TO PARA-NAME.
030200     IF WS-IDS-BUILD-PTR < 80
030300         MOVE ST-BOOKED-USER-ID (ST-IDX, ST-CMP-IDX) TO
030400             DET-IDS-O (WS-IDS-BUILD-PTR:6)
030500         ADD 7 TO WS-IDS-BUILD-PTR
030600     END-IF.
030700 430-EXIT.
030800     EXIT.
030900 450-PRINT-TOTALS.
031000     MOVE "450-PRINT-TOTALS" TO PARA-NAME.
031100     WRITE RPT-REC FROM WS-BLANK-LINE
031200         AFTER ADVANCING 1.
031300     MOVE WS-SHIFT-COUNT   TO TOT-SHIFT-CT-O.
031400     MOVE WS-BOOKING-TOTAL TO TOT-BOOKING-CT-O.
031500     WRITE RPT-REC FROM WS-TOTAL-REC
031600         AFTER ADVANCING 1.
031700 450-EXIT.
031800     EXIT.
031900******************************************************************
032000*    600-PAGE-BREAK - SKIP TO A NEW PAGE AND REPRINT THE TITLE   *
032100*    AND COLUMN HEADINGS.  SAME SHAPE AS THE SHOP'S OTHER PRINT  *
032200*    PROGRAMS.                                                   *
032300******************************************************************
032400 600-PAGE-BREAK.
032500     MOVE "600-PAGE-BREAK" TO PARA-NAME.
032600     MOVE WS-TODAY-CCYY TO HDR-CCYY.
032700     MOVE WS-TODAY-MMDD (1:2) TO HDR-MM.
032800     MOVE WS-TODAY-MMDD (3:2) TO HDR-DD.
032900     MOVE WS-PAGES TO PAGE-NBR-O.
033000     WRITE RPT-REC FROM WS-HDR-REC
033100         AFTER ADVANCING NEXT-PAGE.
033200     MOVE ZERO TO WS-LINES.
033300     ADD 1 TO WS-PAGES.
033400     WRITE RPT-REC FROM WS-BLANK-LINE
033500         AFTER ADVANCING 1.
033600     WRITE RPT-REC FROM WS-COLM-HDR-REC
033700         AFTER ADVANCING 2.
033800     ADD 2 TO WS-LINES.
033900 600-EXIT.
034000     EXIT.
034100 800-OPEN-FILES.
034200     MOVE "800-OPEN-FILES" TO PARA-NAME.
034300     OPEN INPUT  SHIFT-FILE.
034400     IF NOT SHIFTREC-OK
034500         MOVE "SHIFT-FILE OPEN FAILED" TO ABEND-REASON
034600         GO TO 1000-ABEND-RTN.
034800     OPEN OUTPUT SHIFT-ROSTER-REPORT-FILE.
034900     OPEN OUTPUT SYSOUT.
035000 800-EXIT.
035100     EXIT.
035200 820-BUILD-RUN-DATE.
035300     MOVE "820-BUILD-RUN-DATE" TO PARA-NAME.
035400     ACCEPT WS-DATE-6 FROM DATE.
035500     IF WS-DATE-6-YY < 50
035600         MOVE 20 TO WS-TODAY-CCYY (1:2)
035700     ELSE
035800         MOVE 19 TO WS-TODAY-CCYY (1:2)
035900     END-IF.
036000     MOVE WS-DATE-6-YY TO WS-TODAY-CCYY (3:2).
036100     MOVE WS-DATE-6-MM TO WS-TODAY-MMDD (1:2).
036200     MOVE WS-DATE-6-DD TO WS-TODAY-MMDD (3:2).
036400 820-EXIT.
036500     EXIT.
036600 850-CLOSE-FILES.
036700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
036800     CLOSE SHIFT-FILE.
036900     CLOSE SHIFT-ROSTER-REPORT-FILE.
037000     CLOSE SYSOUT.
037100 850-EXIT.
037200     EXIT.
037300 999-CLEANUP.
037400     MOVE "999-CLEANUP" TO PARA-NAME.
037500     DISPLAY "SHIFTRPT - SHIFTS LISTED  : " WS-SHIFT-COUNT.
037600     DISPLAY "SHIFTRPT - TOTAL BOOKINGS : " WS-BOOKING-TOTAL.
037700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037800 999-EXIT.
037900     EXIT.
038000 1000-ABEND-RTN.
038100     MOVE "1000-ABEND-RTN" TO PARA-NAME.
038200     WRITE ABEND-REC.
038300     DISPLAY "SHIFTRPT - ABEND - " ABEND-REASON.
038400     DIVIDE ZERO-VAL INTO ONE-VAL.
038500     STOP RUN.
